000100****************************************************************
000110* PROGRAM:   CRCSIM2
000120*            CarbonShift Region Comparison batch
000130*
000140* AUTHOR:    P. Okonkwo
000150* INSTALLATION. REGIONAL DATA CENTER - OPS SYSTEMS
000160* DATE-WRITTEN. 02/14/1989
000170* DATE-COMPILED.
000180* SECURITY.  NONE.
000190*
000200* SUBROUTINE TO CHOOSE THE RECOMMENDED REGION FOR ONE
000210* SIMULATION REQUEST, GIVEN THE CALLER'S STATED LOCATION.
000220*   - CALLED BY PROGRAM CRCSIM1, PARAGRAPH 750-BUILD-NARRATIVE.
000230*
000240****************************************************************
000250* AMENDMENT HISTORY
000260*
000270*      DATE       AUTHOR        TICKET      DESCRIPTION
000280*      02/14/89   P.OKONKWO     CSRC-0001   ORIGINAL PROGRAM.
000290*      09/02/91   L.VARGAS      CSRC-0118   WORD-LEVEL MATCH
000300*                               ON CR-USER-LOCATION, NOT JUST
000310*                               WHOLE-STRING CONTAINMENT.
000320*      03/11/99   T.HUANG       CSRC-0204   Y2K REVIEW - NO
000330*                               DATE FIELDS IN THIS PROGRAM,
000340*                               NO CHANGE REQUIRED.
000350*      07/22/03   R.ABERNATHY   CSRC-0255   TIE-BREAK ON LOWEST
000360*                               COST WHEN TWO NEARBY REGIONS
000370*                               TIE ON EMISSIONS.
000380*      06/09/11   M.OYELARAN    CSRC-0347   NEARBY-FOUND SWITCH,
000390*                               CONTAINS-TEST SWITCH, AND THE
000400*                               LOCATION/NEEDLE/SCAN COUNTERS
000410*                               PULLED OUT TO THEIR OWN 77-LEVEL
000420*                               ENTRIES, PER THE STANDARDS
000430*                               REVIEW.  NO LOGIC CHANGE.
000440****************************************************************
000450* LINKAGE:
000460*      PARAMETERS:
000470*        1: WT-RESULT-TABLE  (the 18 region results for one
000480*           request - passed and not changed)
000490*        2: LK-USER-LOCATION (passed and not changed)
000500*        3: LK-RECOMMENDED-REGION (modified - the chosen
000510*           region code is returned here)
000520****************************************************************
000530 IDENTIFICATION DIVISION.
000540 PROGRAM-ID. CRCSIM2.
000550 AUTHOR.        P. OKONKWO.
000560 INSTALLATION.  REGIONAL DATA CENTER - OPS SYSTEMS.
000570 DATE-WRITTEN.  02/14/1989.
000580 DATE-COMPILED.
000590 SECURITY.      NONE.
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640 INPUT-OUTPUT SECTION.
000650****************************************************************
000660 DATA DIVISION.
000670
000680 WORKING-STORAGE SECTION.
000690*
000700 01  WS-FIELDS.
000710     05  WS-PROGRAM-STATUS       PIC X(30)  VALUE SPACES.
000720*
000730*    Miscellaneous standalone scalars - the nearby-found switch,
000740*    the location word-length and substring-scan counters, and
000750*    the contains-test result switch, none of which belongs to
000760*    any one record, so each stands on its own 77-level entry
000770*    the way this shop has always carried a lone counter or
000780*    switch, rather than being buried inside a group.
000790*
000800 77  WS-NEARBY-FOUND-SW          PIC X      VALUE 'N'.
000810     88  WS-NEARBY-FOUND                    VALUE 'Y'.
000820 77  WS-LOCATION-LEN             PIC S9(4) COMP VALUE +0.
000830 77  WS-BEST-NEARBY-IDX          PIC S9(4) COMP       VALUE +0.
000840 77  WS-CONTAINS-NDL-LEN         PIC S9(4) COMP.
000850 77  WS-CONTAINS-SCAN-POS        PIC S9(4) COMP.
000860 77  WS-CONTAINS-RESULT          PIC X      VALUE 'N'.
000870     88  WS-CONTAINS-YES                    VALUE 'Y'.
000880*
000890*    Upper-case conversion tables - this shop folds case with
000900*    INSPECT CONVERTING rather than an intrinsic function.
000910*
000920 01  WS-CASE-FOLD.
000930     05  WS-LOWER-ALPHA          PIC X(26)
000940               VALUE 'abcdefghijklmnopqrstuvwxyz'.
000950     05  WS-UPPER-ALPHA          PIC X(26)
000960               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000970*
000980*    Location text, upper-cased, and its four blank-delimited
000990*    words with their significant lengths from UNSTRING's own
001000*    COUNT IN phrase (CSRC-0118).
001010*
001020 01  WS-LOCATION-AREA            PIC X(20)  VALUE SPACES.
001030 01  WS-WORD-TABLE.
001040     05  WS-WORD-ENTRY OCCURS 4 TIMES
001050                       INDEXED BY WS-WORD-IDX.
001060         10  WS-WORD-TEXT        PIC X(20).
001070         10  WS-WORD-LENGTH      PIC S9(4) COMP.
001080*
001090*    One region's name/country, upper-cased for the compare.
001100*
001110 01  WS-REGION-TEXT-UPPER.
001120     05  WS-REGION-NAME-UPPER    PIC X(15).
001130     05  WS-COUNTRY-UPPER        PIC X(15).
001140*
001150*    Generic substring-containment work area, shared by every
001160*    CONTAINS test this program makes.  The scan-position and
001170*    needle-length counters now live as 77-level items above.
001180*
001190 01  WS-CONTAINS-WORK.
001200     05  WS-CONTAINS-HAYSTACK    PIC X(15).
001210     05  WS-CONTAINS-NEEDLE      PIC X(20).
001220*
001230*    Best-nearby emissions/cost save areas - these travel with
001240*    the candidate region found so far, not with any one pass
001250*    of a loop, so they stay grouped here.
001260*
001270 01  WS-BEST-NEARBY-NUMS.
001280     05  WS-BEST-EMISS-NUM       PIC S9(7)V99 COMP-3 VALUE +0.
001290     05  WS-BEST-COST-NUM        PIC S9(7)V99 COMP-3 VALUE +0.
001300*
001310*    Trace-message edited fields - classic shop technique for
001320*    putting a signed numeric into a DISPLAY without an
001330*    intrinsic function.
001340*
001350 01  WS-BEST-EMISS-EDIT REDEFINES WS-BEST-EMISS-NUM
001360                         PIC -(7)9.99.
001370 01  WS-BEST-COST-EDIT  REDEFINES WS-BEST-COST-NUM
001380                         PIC -(7)9.99.
001390*
001400****************************************************************
001410 LINKAGE SECTION.
001420
001430 COPY CRCWRES.
001440
001450 01  LK-USER-LOCATION            PIC X(20).
001460 01  LK-RECOMMENDED-REGION       PIC X(15).
001470
001480****************************************************************
001490 PROCEDURE DIVISION USING WT-RESULT-TABLE, LK-USER-LOCATION,
001500                           LK-RECOMMENDED-REGION.
001510
001520 000-MAIN.
001530     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
001540     MOVE SPACES TO LK-RECOMMENDED-REGION.
001550     IF LK-USER-LOCATION = SPACES
001560         PERFORM 500-DEFAULT-TO-LOWEST-CARBON
001570     ELSE
001580         PERFORM 100-SPLIT-LOCATION-INTO-WORDS
001590         PERFORM 200-FIND-NEARBY-REGION
001600         IF WS-NEARBY-FOUND
001610             MOVE WT-REGION-CODE (WS-BEST-NEARBY-IDX)
001620                                 TO LK-RECOMMENDED-REGION
001630         ELSE
001640             PERFORM 500-DEFAULT-TO-LOWEST-CARBON
001650         END-IF
001660     END-IF.
001670     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
001680     GOBACK.
001690
001700*    100-SPLIT-LOCATION-INTO-WORDS upper-cases the location and
001710*    breaks it on blanks; COUNT IN gives each word's length so
001720*    no separate length-measuring pass is needed.
001730*
001740 100-SPLIT-LOCATION-INTO-WORDS.
001750     MOVE LK-USER-LOCATION TO WS-LOCATION-AREA.
001760     INSPECT WS-LOCATION-AREA
001770         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
001780     MOVE SPACES TO WS-WORD-TABLE.
001790     UNSTRING WS-LOCATION-AREA DELIMITED BY ALL SPACE
001800         INTO WS-WORD-TEXT (1) COUNT IN WS-WORD-LENGTH (1)
001810              WS-WORD-TEXT (2) COUNT IN WS-WORD-LENGTH (2)
001820              WS-WORD-TEXT (3) COUNT IN WS-WORD-LENGTH (3)
001830              WS-WORD-TEXT (4) COUNT IN WS-WORD-LENGTH (4)
001840     END-UNSTRING.
001850
001860*    200-FIND-NEARBY-REGION scans all 18 region results for a
001870*    country or city name that contains the full location text
001880*    or any one of its words.  The lowest-emissions nearby
001890*    region wins; lowest cost breaks a tie (CSRC-0255).
001900*
001910 200-FIND-NEARBY-REGION.
001920     MOVE 'N' TO WS-NEARBY-FOUND-SW.
001930     MOVE +0 TO WS-BEST-EMISS-NUM.
001940     MOVE +0 TO WS-BEST-COST-NUM.
001950     MOVE 1 TO WT-RESULT-IDX.
001960     PERFORM 210-CHECK-ONE-REGION THRU 210-EXIT.
001970
001980*    WALKS THE 18-ROW RESULT TABLE ONE ENTRY AT A TIME; A BLANK
001990*    COUNTRY MEANS THE ROW WAS NEVER FILLED IN AND IS SKIPPED.
002000 210-CHECK-ONE-REGION.
002010     IF WT-RESULT-IDX > 18
002020         GO TO 210-EXIT.
002030     IF WT-COUNTRY (WT-RESULT-IDX) = SPACES
002040         GO TO 210-BUMP-RESULT-IDX.
002050     MOVE WT-REGION-NAME (WT-RESULT-IDX)
002060                          TO WS-REGION-NAME-UPPER.
002070     MOVE WT-COUNTRY (WT-RESULT-IDX) TO WS-COUNTRY-UPPER.
002080     INSPECT WS-REGION-NAME-UPPER
002090         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
002100     INSPECT WS-COUNTRY-UPPER
002110         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
002120     PERFORM 220-TEST-LOCATION-MATCH.
002130 210-BUMP-RESULT-IDX.
002140     ADD +1 TO WT-RESULT-IDX.
002150     GO TO 210-CHECK-ONE-REGION.
002160 210-EXIT.
002170     EXIT.
002180
002190*    220-TEST-LOCATION-MATCH tries the whole location text
002200*    against country then city, then each non-blank word
002210*    against country then city, stopping at the first hit.
002220*
002230 220-TEST-LOCATION-MATCH.
002240     MOVE WS-COUNTRY-UPPER        TO WS-CONTAINS-HAYSTACK.
002250     MOVE WS-LOCATION-AREA        TO WS-CONTAINS-NEEDLE.
002260     PERFORM 900-TEST-CONTAINS.
002270     IF NOT WS-CONTAINS-YES
002280         MOVE WS-REGION-NAME-UPPER  TO WS-CONTAINS-HAYSTACK
002290         PERFORM 900-TEST-CONTAINS
002300     END-IF.
002310     PERFORM 230-TEST-WORDS
002320         VARYING WS-WORD-IDX FROM 1 BY 1
002330         UNTIL WS-WORD-IDX > 4
002340            OR WS-CONTAINS-YES.
002350     IF WS-CONTAINS-YES
002360         PERFORM 240-CAPTURE-CANDIDATE
002370     END-IF.
002380
002390 230-TEST-WORDS.
002400     IF WS-WORD-LENGTH (WS-WORD-IDX) > 0
002410         MOVE WS-COUNTRY-UPPER            TO WS-CONTAINS-HAYSTACK
002420         MOVE WS-WORD-TEXT (WS-WORD-IDX)  TO WS-CONTAINS-NEEDLE
002430         PERFORM 900-TEST-CONTAINS
002440         IF NOT WS-CONTAINS-YES
002450             MOVE WS-REGION-NAME-UPPER TO WS-CONTAINS-HAYSTACK
002460             PERFORM 900-TEST-CONTAINS
002470         END-IF
002480     END-IF.
002490
002500 240-CAPTURE-CANDIDATE.
002510     IF NOT WS-NEARBY-FOUND
002520        OR WT-CARBON-KG (WT-RESULT-IDX) < WS-BEST-EMISS-NUM
002530        OR WT-CARBON-KG (WT-RESULT-IDX) = WS-BEST-EMISS-NUM
002540           AND WT-MONTHLY-COST-USD (WT-RESULT-IDX)
002550               < WS-BEST-COST-NUM
002560         MOVE 'Y' TO WS-NEARBY-FOUND-SW
002570         MOVE WT-RESULT-IDX TO WS-BEST-NEARBY-IDX
002580         MOVE WT-CARBON-KG (WT-RESULT-IDX) TO WS-BEST-EMISS-NUM
002590         MOVE WT-MONTHLY-COST-USD (WT-RESULT-IDX)
002600                                   TO WS-BEST-COST-NUM
002610     END-IF.
002620
002630 500-DEFAULT-TO-LOWEST-CARBON.
002640     MOVE 1 TO WS-BEST-NEARBY-IDX.
002650     PERFORM 510-SCAN-FOR-LOWEST-CARBON
002660         VARYING WT-RESULT-IDX FROM 1 BY 1
002670         UNTIL WT-RESULT-IDX > 18.
002680     MOVE WT-REGION-CODE (WS-BEST-NEARBY-IDX)
002690                          TO LK-RECOMMENDED-REGION.
002700
002710 510-SCAN-FOR-LOWEST-CARBON.
002720     IF WT-CARBON-KG (WT-RESULT-IDX)
002730          < WT-CARBON-KG (WS-BEST-NEARBY-IDX)
002740         MOVE WT-RESULT-IDX TO WS-BEST-NEARBY-IDX
002750     END-IF.
002760
002770*    900-TEST-CONTAINS - is WS-CONTAINS-NEEDLE (trailing
002780*    blanks ignored) present anywhere in WS-CONTAINS-HAYSTACK?
002790*    Plain reference-modification scan; no intrinsic function.
002800*
002810 900-TEST-CONTAINS.
002820     MOVE 'N' TO WS-CONTAINS-RESULT.
002830     MOVE 20 TO WS-CONTAINS-NDL-LEN.
002840     PERFORM 910-SHRINK-NEEDLE
002850         UNTIL WS-CONTAINS-NDL-LEN < 1
002860            OR WS-CONTAINS-NEEDLE (WS-CONTAINS-NDL-LEN:1)
002870               NOT = SPACE.
002880     IF WS-CONTAINS-NDL-LEN > 0
002890        AND WS-CONTAINS-NDL-LEN <= 15
002900         MOVE 1 TO WS-CONTAINS-SCAN-POS
002910         PERFORM 920-SCAN-HAYSTACK THRU 920-EXIT
002920     END-IF.
002930
002940 910-SHRINK-NEEDLE.
002950     SUBTRACT 1 FROM WS-CONTAINS-NDL-LEN.
002960
002970*    SLIDES THE NEEDLE-LENGTH WINDOW ACROSS THE HAYSTACK ONE
002980*    POSITION AT A TIME, DROPPING OUT ON THE FIRST HIT.
002990 920-SCAN-HAYSTACK.
003000     IF WS-CONTAINS-SCAN-POS > 16 - WS-CONTAINS-NDL-LEN
003010         GO TO 920-EXIT.
003020     IF WS-CONTAINS-HAYSTACK
003030            (WS-CONTAINS-SCAN-POS:WS-CONTAINS-NDL-LEN)
003040          = WS-CONTAINS-NEEDLE (1:WS-CONTAINS-NDL-LEN)
003050         MOVE 'Y' TO WS-CONTAINS-RESULT
003060         GO TO 920-EXIT
003070     END-IF.
003080     ADD +1 TO WS-CONTAINS-SCAN-POS.
003090     GO TO 920-SCAN-HAYSTACK.
003100 920-EXIT.
003110     EXIT.
003120
003130*  END OF PROGRAM CRCSIM2
