000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      CRCWREQ.cpy
000140*      CarbonShift Region Comparison batch - simulation
000150*      request record layout.
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* One occurrence per simulation request read from SIMREQF.
000210* The record is fixed-format, line sequential, 80 bytes.
000220* Laid out by P. Okonkwo, req ticket CSRC-0001, Feb 1989.
000230*
000240* AMENDMENT HISTORY
000250*
000260*      DATE       AUTHOR        DESCRIPTION
000270*      02/14/89   P.OKONKWO     ORIGINAL LAYOUT.
000280*      09/02/91   L.VARGAS      WIDENED CR-USER-LOCATION TO
000290*                               X(20) PER CSRC-0118.
000300*
000310 01  CR-REQUEST-REC.
000320*
000330*    Caller's correlation id, echoed back on every output
000340*    record produced for this request.
000350*
000360     05  CR-REQUEST-ID              PIC X(8).
000370*
000380*    Must exist in the power table (CRCWTABS) or the request
000390*    is rejected - see CRCSIM1 paragraph 200-VALIDATE-REQUEST.
000400*
000410     05  CR-INSTANCE-TYPE           PIC X(12).
000420     05  CR-INSTANCE-COUNT          PIC 9(4).
000430     05  CR-CPU-UTILIZATION         PIC 9(3)V9.
000440     05  CR-HOURS-PER-MONTH         PIC 9(3)V9.
000450*
000460*    Must exist in the carbon table (CRCWTABS) or the request
000470*    is rejected.
000480*
000490     05  CR-CURRENT-REGION          PIC X(15).
000500*
000510*    Free text, e.g. 'Germany'.  Blank when the caller did not
000520*    supply a location - see CRCSIM2 for the nearby-region rule.
000530*
000540     05  CR-USER-LOCATION           PIC X(20).
000550     05  FILLER                     PIC X(13).
