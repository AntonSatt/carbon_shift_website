000100****************************************************************
000110* PROGRAM:   CRCSIM1
000120*            CarbonShift Region Comparison batch
000130*
000140* AUTHOR:    P. Okonkwo
000150* INSTALLATION. REGIONAL DATA CENTER - OPS SYSTEMS
000160* DATE-WRITTEN. 02/14/1989
000170* DATE-COMPILED.
000180* SECURITY.  NONE.
000190*
000200* MAIN BATCH DRIVER FOR THE CARBONSHIFT REGION COMPARISON RUN.
000210* READS ONE SIMULATION REQUEST PER RECORD FROM SIMREQF, COMPUTES
000220* POWER, ENERGY, EMISSIONS AND COST FOR THE REQUEST'S CURRENT
000230* REGION AND ALL OTHER REGIONS KNOWN TO THIS SHOP, WRITES ONE
000240* REGION-RESULT RECORD PER REGION TO SIMRESF, AND WRITES A
000250* NARRATIVE REPORT PLUS A REGION DETAIL LISTING FOR THE REQUEST
000260* TO SIMRPTF.  PRINTS RUN CONTROL TOTALS AT END OF JOB.
000270*   - CALLS PROGRAM CRCSIM2 TO PICK THE REGION NEAREST THE
000280*     CALLER'S STATED LOCATION.
000290*   - CALLS PROGRAM CRCSIM3 TO BUILD THE FOUR-SECTION NARRATIVE.
000300****************************************************************
000310* AMENDMENT HISTORY
000320*
000330*      DATE       AUTHOR        TICKET      DESCRIPTION
000340*      02/14/89   P.OKONKWO     CSRC-0001   ORIGINAL PROGRAM -
000350*                               12 REGIONS, R1-R4 INSTANCE
000360*                               FAMILIES ONLY.
000370*      09/02/91   L.VARGAS      CSRC-0118   GREW TABLES TO 18
000380*                               REGIONS AND ADDED THE R5 FAMILY.
000390*                               ADDED LOWEST-COST FLAG/SAVINGS
000400*                               AND THE NEARBY-LOCATION CALL TO
000410*                               CRCSIM2.
000420*      11/30/94   D.PRICE       CSRC-0163   ADDED EQUIVALENCY
000430*                               FIGURES (CAR KM, TREE-MONTHS,
000440*                               SMARTPHONE CHARGES) TO THE END
000450*                               OF EACH REQUEST'S REPORT.
000460*      03/11/99   T.HUANG       CSRC-0204   Y2K REVIEW.  DATE
000470*                               FIELDS IN THE RUN BANNER ARE
000480*                               DISPLAY ONLY, NOT COMPARED OR
000490*                               STORED - NO CHANGE REQUIRED.
000500*      07/22/03   R.ABERNATHY   CSRC-0255   CURRENT REGION IS
000510*                               NOW ALWAYS THE FIRST RESULT
000520*                               RECORD WRITTEN, REGARDLESS OF
000530*                               ITS POSITION IN THE CARBON
000540*                               TABLE.
000550*      11/05/04   R.ABERNATHY   CSRC-0271   WIDENED SIMRPTF
000560*                               LINES TO 132 COLUMNS TO MATCH
000570*                               CRCSIM3.
000580*      04/18/08   M.OYELARAN    CSRC-0309   REJECTED REQUESTS
000590*                               NOW NAME THE BAD VALUE IN THE
000600*                               ERROR LINE INSTEAD OF JUST THE
000610*                               REQUEST ID.
000620*      06/09/11   M.OYELARAN    CSRC-0347   SORT/SWAP/NARRATIVE
000630*                               LOOP COUNTERS AND THE TWO LOOKUP
000640*                               NOT-FOUND SWITCHES PULLED OUT OF
000650*                               WS-SUBSCRIPTS/WS-FIELDS TO THEIR
000660*                               OWN 77-LEVEL ENTRIES, PER THE
000670*                               STANDARDS REVIEW.  NO LOGIC
000680*                               CHANGE.
000690****************************************************************
000700* FILES:
000710*      SIMREQF  - INPUT  - SIMULATION REQUESTS, ARRIVAL ORDER.
000720*      SIMRESF  - OUTPUT - ONE RECORD PER REGION PER REQUEST.
000730*      SIMRPTF  - OUTPUT - NARRATIVE REPORT, DETAIL LISTING AND
000740*                 END-OF-RUN CONTROL TOTALS.
000750****************************************************************
000760 IDENTIFICATION DIVISION.
000770 PROGRAM-ID. CRCSIM1.
000780 AUTHOR.        P. OKONKWO.
000790 INSTALLATION.  REGIONAL DATA CENTER - OPS SYSTEMS.
000800 DATE-WRITTEN.  02/14/1989.
000810 DATE-COMPILED.
000820 SECURITY.      NONE.
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM.
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT SIMULATION-REQUEST-FILE  ASSIGN TO SIMREQF
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         ACCESS IS SEQUENTIAL
000920         FILE STATUS  IS  WS-SIMREQF-STATUS.
000930
000940     SELECT REGION-RESULT-FILE       ASSIGN TO SIMRESF
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         ACCESS IS SEQUENTIAL
000970         FILE STATUS  IS  WS-SIMRESF-STATUS.
000980
000990     SELECT SIMULATION-REPORT-FILE   ASSIGN TO SIMRPTF
001000         ORGANIZATION IS LINE SEQUENTIAL
001010         ACCESS IS SEQUENTIAL
001020         FILE STATUS  IS  WS-SIMRPTF-STATUS.
001030****************************************************************
001040 DATA DIVISION.
001050
001060 FILE SECTION.
001070
001080*
001090*    INCOMING SIMULATION REQUESTS, ONE PER RECORD, IN ARRIVAL
001100*    ORDER.  LAID OUT BY CRCWREQ BELOW - READ HERE AS A FLAT
001110*    80-BYTE RECORD AND MOVED INTO THE TYPED COPY OF THE SAME
001120*    LAYOUT SO THE SAME COPYBOOK BACKS BOTH THE FD AND WORKING-
001130*    STORAGE WITHOUT A DUPLICATE-NAME COMPILE ERROR.
001140*
001150 FD  SIMULATION-REQUEST-FILE
001160     RECORDING MODE IS F.
001170 01  SIMREQF-RECORD              PIC X(80).
001180
001190*
001200*    ONE OUTPUT RECORD PER REGION PER REQUEST - 18 RECORDS FOR
001210*    EVERY REQUEST ON SIMREQF.  LAID OUT BY CRCWRES.
001220*
001230 FD  REGION-RESULT-FILE
001240     RECORDING MODE IS F.
001250 01  SIMRESF-RECORD              PIC X(120).
001260
001270*
001280*    PRINTED REPORT - RUN BANNER, ONE NARRATIVE AND REGION DETAIL
001290*    LISTING PER REQUEST, AND END-OF-RUN CONTROL TOTALS.  132
001300*    COLUMNS WIDE PER CSRC-0271 SO THE DETAIL LISTING LINES UP
001310*    WITH CRCSIM3'S NARRATIVE LINES.
001320*
001330 FD  SIMULATION-REPORT-FILE
001340     RECORDING MODE IS F.
001350 01  SIMRPTF-RECORD              PIC X(132).
001360
001370 WORKING-STORAGE SECTION.
001380*
001390*    Simulation request, the 18-region result table, the
001400*    equivalency work area and the four reference tables -
001410*    power, carbon intensity, price and region multiplier.
001420*
001430 01  WS-COPYBOOK-AREAS.
001440     COPY CRCWREQ.
001450     COPY CRCWRES.
001460     COPY CRCWEQV.
001470     COPY CRCWTABS.
001480*
001490 01  WS-FIELDS.
001500     05  WS-SIMREQF-STATUS       PIC XX     VALUE SPACES.
001510     05  WS-SIMRESF-STATUS       PIC XX     VALUE SPACES.
001520     05  WS-SIMRPTF-STATUS       PIC XX     VALUE SPACES.
001530     05  WS-REQUEST-FILE-EOF-SW  PIC X      VALUE 'N'.
001540         88  WS-REQUEST-FILE-EOF            VALUE 'Y'.
001550     05  WS-REQUEST-VALID-SW     PIC X      VALUE 'Y'.
001560         88  WS-REQUEST-VALID               VALUE 'Y'.
001570     05  WS-REJECT-REASON        PIC X(60)  VALUE SPACES.
001580*
001590*    The region/request index save areas stay grouped here because
001600*    they travel with the request being worked, not with any one
001610*    pass of a table-search loop.
001620*
001630 01  WS-SUBSCRIPTS               COMP.
001640     05  WS-SAVED-POWER-IDX      PIC S9(4)  VALUE +0.
001650     05  WS-SAVED-CARBON-IDX     PIC S9(4)  VALUE +0.
001660     05  WS-CURRENT-RESULT-IDX   PIC S9(4)  VALUE +0.
001670     05  WS-BEST-CARBON-IDX      PIC S9(4)  VALUE +0.
001680     05  WS-BEST-COST-IDX        PIC S9(4)  VALUE +0.
001690*
001700*    Miscellaneous standalone scalars - the two table-lookup
001710*    not-found switches and the selection-sort/swap/narrative-line
001720*    loop counters.  None of these belongs to any one record or
001730*    group, so each is carried as its own 77-level item, the way
001740*    this shop has always declared a lone counter or switch.
001750*
001760 77  WS-PRICE-NOT-FOUND-SW       PIC X        VALUE 'N'.
001770 77  WS-MULT-NOT-FOUND-SW        PIC X        VALUE 'N'.
001780 77  WS-SORT-I                   PIC S9(4)  COMP VALUE +0.
001790 77  WS-SORT-J                   PIC S9(4)  COMP VALUE +0.
001800 77  WS-SORT-MIN-IDX             PIC S9(4)  COMP VALUE +0.
001810 77  WS-SWAP-IDX-A               PIC S9(4)  COMP VALUE +0.
001820 77  WS-SWAP-IDX-B               PIC S9(4)  COMP VALUE +0.
001830 77  WS-LINE-SUB                 PIC S9(4)  COMP VALUE +0.
001840*
001850*    Working copy of WT-RESULT-TABLE's single-move swap view,
001860*    reused whenever two region entries change places.
001870*
001880 01  WS-SWAP-HOLD                PIC X(84).
001890*
001900*    Power, energy and cost working fields.  Carried to at
001910*    least 4 decimals per the rounding rule until the final
001920*    move into WT-RESULT-TABLE.
001930*
001940 01  WS-CALC-FIELDS.
001950     05  WS-CPU-UTIL-CLAMPED     PIC 9(3)V9    COMP-3 VALUE 0.
001960     05  WS-UTIL-FRACTION        PIC S9V9999   COMP-3 VALUE 0.
001970     05  WS-POWER-WATTS          PIC S9(4)V9999 COMP-3 VALUE 0.
001980     05  WS-POWER-KW             PIC S9(4)V9999 COMP-3 VALUE 0.
001990     05  WS-TOTAL-KWH-PRECISE    PIC S9(7)V9999 COMP-3 VALUE 0.
002000     05  WS-BASE-PRICE           PIC S9(3)V9(4) COMP-3 VALUE 0.
002010     05  WS-REGION-MULT          PIC S9V99     COMP-3 VALUE 0.
002020     05  WS-HOURLY-PRICE         PIC S9(3)V9999 COMP-3 VALUE 0.
002030*
002040*    Control totals, accumulated across the whole run and
002050*    printed by 900-WRITE-CONTROL-TOTALS.
002060*
002070 01  WS-TOTALS-VARS.
002080     05  WS-REQUESTS-READ        PIC S9(9)     COMP-3 VALUE 0.
002090     05  WS-REQUESTS-PROCESSED   PIC S9(9)     COMP-3 VALUE 0.
002100     05  WS-REQUESTS-REJECTED    PIC S9(9)     COMP-3 VALUE 0.
002110     05  WS-TOTAL-CURR-EMISS-KG  PIC S9(9)V99  COMP-3 VALUE 0.
002120     05  WS-TOTAL-YEARLY-SAV-KG  PIC S9(9)V9   COMP-3 VALUE 0.
002130*
002140*    Region picked by CRCSIM2 as nearest the caller's stated
002150*    location (or the best-carbon region when none is nearby
002160*    or no location was given).
002170*
002180 01  WS-RECOMMENDED-REGION       PIC X(15)  VALUE SPACES.
002190*
002200*    Up to 30 lines of narrative text built by CRCSIM3 for one
002210*    request, handed back to this program in the LINKAGE below.
002220*
002230 01  WS-REPORT-LINES.
002240     05  WS-LINE-COUNT           PIC S9(4) COMP VALUE 0.
002250     05  WS-LINE-ENTRY OCCURS 30 TIMES
002260                        PIC X(132).
002270*
002280*    Run date and time, display only - SEE CSRC-0204 above.
002290*
002300 01  WS-RUN-DATE.
002310     05  WS-RUN-YY               PIC 9(2).
002320     05  WS-RUN-MM               PIC 9(2).
002330     05  WS-RUN-DD               PIC 9(2).
002340 01  WS-RUN-TIME.
002350     05  WS-RUN-HH               PIC 9(2).
002360     05  WS-RUN-MIN              PIC 9(2).
002370     05  WS-RUN-SS               PIC 9(2).
002380*
002390*        *******************
002400*            report lines
002410*        *******************
002420*
002430 01  RPT-RUN-BANNER.
002440     05  FILLER   PIC X(20) VALUE 'CARBONSHIFT REGION '.
002450     05  FILLER   PIC X(22) VALUE 'COMPARISON BATCH - RUN'.
002460     05  FILLER   PIC X(6)  VALUE ' DATE '.
002470     05  RPT-RB-MM    PIC 99.
002480     05  FILLER   PIC X VALUE '/'.
002490     05  RPT-RB-DD    PIC 99.
002500     05  FILLER   PIC X VALUE '/'.
002510     05  RPT-RB-YY    PIC 99.
002520     05  FILLER   PIC X(6)  VALUE ' TIME '.
002530     05  RPT-RB-HH    PIC 99.
002540     05  FILLER   PIC X VALUE ':'.
002550     05  RPT-RB-MIN   PIC 99.
002560     05  FILLER   PIC X VALUE ':'.
002570     05  RPT-RB-SS    PIC 99.
002580     05  FILLER   PIC X(53) VALUE SPACES.
002590*
002600 01  RPT-REQUEST-HDR.
002610     05  FILLER       PIC X(11) VALUE 'REQUEST ID:'.
002620     05  RPT-RH-ID    PIC X(8).
002630     05  FILLER       PIC X(3)  VALUE SPACES.
002640     05  FILLER       PIC X(14) VALUE 'INSTANCE TYPE:'.
002650     05  RPT-RH-TYPE  PIC X(12).
002660     05  FILLER       PIC X(3)  VALUE SPACES.
002670     05  FILLER       PIC X(7)  VALUE 'COUNT: '.
002680     05  RPT-RH-COUNT PIC ZZZ9.
002690     05  FILLER       PIC X(69) VALUE SPACES.
002700*
002710 01  RPT-RECOMMEND-HDR.
002720     05  FILLER       PIC X(38) VALUE
002730         'RECOMMENDED REGION NEAR USER LOCATION:'.
002740     05  RPT-RR-REGION PIC X(15).
002750     05  FILLER       PIC X(79) VALUE SPACES.
002760*
002770 01  RPT-DETAIL-HDR1.
002780     05  FILLER  PIC X(24) VALUE 'REGION DETAIL LISTING'.
002790     05  FILLER  PIC X(108) VALUE SPACES.
002800*
002810*    COLUMN HEADINGS FOR THE REGION DETAIL LISTING BELOW.  THE
002820*    ONE-CHARACTER C/E/P FLAG COLUMNS STAND FOR CURRENT REGION,
002830*    LOWEST EMISSIONS AND LOWEST PRICE - EACH CARRIES A 'Y' IN
002840*    RPT-DETAIL WHEN THAT ROW EARNS THE FLAG.
002850*
002860 01  RPT-DETAIL-HDR2.
002870     05  FILLER  PIC X(15) VALUE 'REGION CODE'.
002880     05  FILLER  PIC X(1)  VALUE SPACE.
002890     05  FILLER  PIC X(15) VALUE 'REGION NAME'.
002900     05  FILLER  PIC X(1)  VALUE SPACE.
002910     05  FILLER  PIC X(15) VALUE 'COUNTRY'.
002920     05  FILLER  PIC X(1)  VALUE SPACE.
002930     05  FILLER  PIC X(8)  VALUE 'GCO2/KWH'.
002940     05  FILLER  PIC X(1)  VALUE SPACE.
002950     05  FILLER  PIC X(10) VALUE '       KWH'.
002960     05  FILLER  PIC X(1)  VALUE SPACE.
002970     05  FILLER  PIC X(10) VALUE '    KG-CO2'.
002980     05  FILLER  PIC X(1)  VALUE SPACE.
002990     05  FILLER  PIC X(10) VALUE '  COST-USD'.
003000     05  FILLER  PIC X(1)  VALUE SPACE.
003010     05  FILLER  PIC X(1)  VALUE 'C'.
003020     05  FILLER  PIC X(1)  VALUE SPACE.
003030     05  FILLER  PIC X(1)  VALUE 'E'.
003040     05  FILLER  PIC X(1)  VALUE SPACE.
003050     05  FILLER  PIC X(1)  VALUE 'P'.
003060     05  FILLER  PIC X(1)  VALUE SPACE.
003070     05  FILLER  PIC X(10) VALUE 'SAVINGS-KG'.
003080     05  FILLER  PIC X(1)  VALUE SPACE.
003090     05  FILLER  PIC X(6)  VALUE 'SAV-PC'.
003100     05  FILLER  PIC X(19) VALUE SPACES.
003110*
003120*    ONE LINE OF THE REGION DETAIL LISTING.  FIELD WIDTHS MATCH
003130*    RPT-DETAIL-HDR2 ABOVE COLUMN FOR COLUMN.  SAVINGS FIELDS ARE
003140*    SIGNED SO A REGION COSTLIER OR DIRTIER THAN THE CURRENT ONE
003150*    PRINTS WITH A LEADING MINUS RATHER THAN LOOKING LIKE A GAIN.
003160*
003170 01  RPT-DETAIL.
003180     05  RPT-D-REGION-CODE  PIC X(15).
003190     05  FILLER             PIC X VALUE SPACE.
003200     05  RPT-D-REGION-NAME  PIC X(15).
003210     05  FILLER             PIC X VALUE SPACE.
003220     05  RPT-D-COUNTRY      PIC X(15).
003230     05  FILLER             PIC X VALUE SPACE.
003240     05  RPT-D-GCO2-KWH     PIC ZZZZ9.99.
003250     05  FILLER             PIC X VALUE SPACE.
003260     05  RPT-D-KWH          PIC ZZZZZZ9.99.
003270     05  FILLER             PIC X VALUE SPACE.
003280     05  RPT-D-KG           PIC ZZZZZZ9.99.
003290     05  FILLER             PIC X VALUE SPACE.
003300     05  RPT-D-COST         PIC ZZZZZZ9.99.
003310     05  FILLER             PIC X VALUE SPACE.
003320     05  RPT-D-CUR-FLAG     PIC X.
003330     05  FILLER             PIC X VALUE SPACE.
003340     05  RPT-D-CO2-FLAG     PIC X.
003350     05  FILLER             PIC X VALUE SPACE.
003360     05  RPT-D-COST-FLAG    PIC X.
003370     05  FILLER             PIC X VALUE SPACE.
003380     05  RPT-D-SAVE-KG      PIC -ZZZZZ9.99.
003390     05  FILLER             PIC X VALUE SPACE.
003400     05  RPT-D-SAVE-PCT     PIC -ZZ9.9.
003410     05  FILLER             PIC X(19) VALUE SPACES.
003420*
003430*    ONE LINE PER REJECTED REQUEST, NAMING THE REQUEST ID AND THE
003440*    SPECIFIC BAD VALUE FOUND - SEE CSRC-0309.
003450*
003460 01  RPT-REJECT-MSG.
003470     05  FILLER            PIC X(20) VALUE
003480         'REQUEST REJECTED - '.
003490     05  RPT-REJ-ID        PIC X(8).
003500     05  FILLER            PIC X VALUE SPACE.
003510     05  RPT-REJ-REASON    PIC X(60).
003520     05  FILLER            PIC X(43) VALUE SPACES.
003530*
003540 01  RPT-TOTALS-HDR1.
003550     05  FILLER  PIC X(30) VALUE 'END OF RUN - CONTROL TOTALS'.
003560     05  FILLER  PIC X(102) VALUE SPACES.
003570*
003580*    ONE LABEL/VALUE LINE OF THE END-OF-RUN CONTROL TOTALS.  THE
003590*    SAME LAYOUT IS REUSED FOR ALL FIVE TOTALS LINES - ONLY THE
003600*    LABEL TEXT AND THE VALUE CHANGE BETWEEN WRITES.
003610*
003620 01  RPT-TOTALS-DETAIL.
003630     05  RPT-TOT-LABEL      PIC X(30).
003640     05  RPT-TOT-VALUE      PIC -(8)9.99.
003650     05  RPT-TOT-VALUED     REDEFINES RPT-TOT-VALUE
003660                            PIC -(9)9.
003670     05  FILLER             PIC X(93) VALUE SPACES.
003680*
003690 01  RPT-SPACES                 PIC X(132) VALUE SPACES.
003700****************************************************************
003710 PROCEDURE DIVISION.
003720****************************************************************
003730
003740*
003750*    MAIN LINE OF THE RUN.  GETS THE RUN DATE/TIME FOR THE BANNER,
003760*    OPENS THE THREE FILES, PRINTS THE BANNER, WORKS EVERY REQUEST
003770*    ON SIMREQF ONE AT A TIME, THEN PRINTS CONTROL TOTALS AND
003780*    CLOSES DOWN.
003790*
003800 000-MAIN.
003810*    ACCEPT CURRENT-DATE FROM DATE.
003820     ACCEPT WS-RUN-DATE FROM DATE.
003830     ACCEPT WS-RUN-TIME FROM TIME.
003840
003850     PERFORM 950-OPEN-FILES.
003860     PERFORM 800-INIT-REPORT.
003870
003880     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
003890         UNTIL WS-REQUEST-FILE-EOF.
003900
003910     PERFORM 900-WRITE-CONTROL-TOTALS.
003920     PERFORM 955-CLOSE-FILES.
003930
003940     GOBACK.
003950
003960*
003970*    ONE PASS PER SIMREQF RECORD.  A VALID REQUEST DRIVES THE
003980*    FULL POWER/ENERGY/COST/SORT/NARRATIVE CHAIN BELOW AND ADDS
003990*    INTO THE RUN TOTALS; A REQUEST THAT FAILS 200-VALIDATE-
004000*    REQUEST ONLY GETS COUNTED AND REPORTED AS A REJECT - NONE
004010*    OF THE CALC PARAGRAPHS ARE EVER PERFORMED FOR IT.
004020*
004030 100-PROCESS-REQUESTS.
004040     PERFORM 850-READ-REQUEST-FILE.
004050     IF WS-REQUEST-FILE-EOF
004060         GO TO 100-EXIT.
004070     ADD +1 TO WS-REQUESTS-READ.
004080     PERFORM 200-VALIDATE-REQUEST.
004090     IF NOT WS-REQUEST-VALID
004100         ADD +1 TO WS-REQUESTS-REJECTED
004110         PERFORM 820-REPORT-REJECTED-REQUEST
004120         GO TO 100-EXIT.
004130     PERFORM 300-CALC-POWER-AND-ENERGY.
004140     PERFORM 350-CALC-ALL-REGIONS.
004150     PERFORM 500-DETERMINE-BEST-REGIONS.
004160     PERFORM 550-CALC-SAVINGS.
004170     PERFORM 600-SORT-REGION-RESULTS.
004180     PERFORM 760-LOCATE-FLAGGED-ENTRIES.
004190     PERFORM 700-CALC-EQUIVALENCIES.
004200     PERFORM 750-BUILD-NARRATIVE.
004210     PERFORM 650-WRITE-RESULTS-RECS.
004220     ADD +1 TO WS-REQUESTS-PROCESSED.
004230     ADD WT-CARBON-KG(WS-CURRENT-RESULT-IDX)
004240         TO WS-TOTAL-CURR-EMISS-KG.
004250     ADD EQ-YEARLY-SAVINGS-KG
004260         TO WS-TOTAL-YEARLY-SAV-KG.
004270 100-EXIT.
004280     EXIT.
004290
004300*
004310*    VALIDATES ONE REQUEST.  THE INSTANCE-TYPE AND CURRENT-REGION
004320*    LOOKUPS RUN FIRST, SINCE THE RANGE CHECKS BELOW ARE
004330*    MEANINGLESS ON A REQUEST WE CANNOT EVEN PRICE.  EACH CHECK IS
004340*    SKIPPED ONCE THE REQUEST IS ALREADY KNOWN BAD, SO ONLY THE
004350*    FIRST FAILURE REASON EVER REACHES WS-REJECT-REASON.
004360*
004370 200-VALIDATE-REQUEST.
004380     MOVE 'Y' TO WS-REQUEST-VALID-SW.
004390     MOVE SPACES TO WS-REJECT-REASON.
004400     PERFORM 210-LOOKUP-INSTANCE-TYPE.
004410     IF WS-REQUEST-VALID
004420         PERFORM 220-LOOKUP-CURRENT-REGION
004430     END-IF.
004440     IF WS-REQUEST-VALID
004450       IF CR-INSTANCE-COUNT < 1 OR CR-INSTANCE-COUNT > 1000
004460         MOVE 'N' TO WS-REQUEST-VALID-SW
004470         STRING 'INSTANCE COUNT OUT OF RANGE (1-1000): '
004480                CR-INSTANCE-COUNT
004490                DELIMITED BY SIZE INTO WS-REJECT-REASON
004500       END-IF
004510     END-IF.
004520     IF WS-REQUEST-VALID
004530       IF CR-CPU-UTILIZATION > 100.0
004540         MOVE 'N' TO WS-REQUEST-VALID-SW
004550         STRING 'CPU UTILIZATION OUT OF RANGE (0-100): '
004560                CR-CPU-UTILIZATION
004570                DELIMITED BY SIZE INTO WS-REJECT-REASON
004580       END-IF
004590     END-IF.
004600     IF WS-REQUEST-VALID
004610       IF CR-HOURS-PER-MONTH < 1 OR CR-HOURS-PER-MONTH > 744
004620         MOVE 'N' TO WS-REQUEST-VALID-SW
004630         STRING 'HOURS PER MONTH OUT OF RANGE (1-744): '
004640                CR-HOURS-PER-MONTH
004650                DELIMITED BY SIZE INTO WS-REJECT-REASON
004660       END-IF
004670     END-IF.
004680
004690*
004700*    LINEAR SCAN OF THE 15-ENTRY POWER TABLE FOR THE REQUEST'S
004710*    INSTANCE TYPE.  WS-SAVED-POWER-IDX HOLDS THE HIT FOR
004720*    300-CALC-POWER-AND-ENERGY; A MISS REJECTS THE REQUEST.
004730*
004740 210-LOOKUP-INSTANCE-TYPE.
004750     MOVE 1 TO WS-POWER-IDX.
004760     PERFORM 215-BUMP-POWER-IDX THRU 215-EXIT.
004770     IF WS-POWER-IDX > 15
004780         MOVE 'N' TO WS-REQUEST-VALID-SW
004790         STRING 'UNKNOWN INSTANCE TYPE: ' CR-INSTANCE-TYPE
004800                DELIMITED BY SIZE INTO WS-REJECT-REASON
004810     ELSE
004820         MOVE WS-POWER-IDX TO WS-SAVED-POWER-IDX
004830     END-IF.
004840
004850*    WALKS THE TABLE ONE ROW AT A TIME, DROPPING OUT THE MOMENT
004860*    THE ROW COUNT IS EXHAUSTED OR THE INSTANCE TYPE MATCHES.
004870 215-BUMP-POWER-IDX.
004880     IF WS-POWER-IDX > 15
004890         GO TO 215-EXIT.
004900     IF WS-POWER-TYPE(WS-POWER-IDX) = CR-INSTANCE-TYPE
004910         GO TO 215-EXIT.
004920     ADD +1 TO WS-POWER-IDX.
004930     GO TO 215-BUMP-POWER-IDX.
004940 215-EXIT.
004950     EXIT.
004960
004970*
004980*    LINEAR SCAN OF THE 18-ENTRY CARBON TABLE FOR THE REQUEST'S
004990*    CURRENT-REGION CODE.  WS-SAVED-CARBON-IDX IS THE TABLE ROW
005000*    USED AS "THE CURRENT REGION" BY EVERY LATER PARAGRAPH.
005010*
005020 220-LOOKUP-CURRENT-REGION.
005030     MOVE 1 TO WS-CARBON-IDX.
005040     PERFORM 225-BUMP-CARBON-IDX THRU 225-EXIT.
005050     IF WS-CARBON-IDX > 18
005060         MOVE 'N' TO WS-REQUEST-VALID-SW
005070         STRING 'UNKNOWN CURRENT REGION: ' CR-CURRENT-REGION
005080                DELIMITED BY SIZE INTO WS-REJECT-REASON
005090     ELSE
005100         MOVE WS-CARBON-IDX TO WS-SAVED-CARBON-IDX
005110     END-IF.
005120
005130*    WALKS THE TABLE ONE ROW AT A TIME, DROPPING OUT THE MOMENT
005140*    THE ROW COUNT IS EXHAUSTED OR THE REGION CODE MATCHES.
005150 225-BUMP-CARBON-IDX.
005160     IF WS-CARBON-IDX > 18
005170         GO TO 225-EXIT.
005180     IF WS-CARBON-REGION-CODE(WS-CARBON-IDX) = CR-CURRENT-REGION
005190         GO TO 225-EXIT.
005200     ADD +1 TO WS-CARBON-IDX.
005210     GO TO 225-BUMP-CARBON-IDX.
005220 225-EXIT.
005230     EXIT.
005240
005250*
005260*    ESTIMATES POWER DRAW FROM THE INSTANCE'S IDLE/MAX WATTS AND
005270*    THE REQUESTED CPU UTILIZATION, THEN TURNS THAT INTO A MONTH'S
005280*    WORTH OF KWH FOR THE WHOLE FLEET OF INSTANCES REQUESTED.
005290*    CPU UTILIZATION IS CLAMPED TO 0-100 HERE AS A SECOND LINE OF
005300*    DEFENSE, EVEN THOUGH 200-VALIDATE-REQUEST SHOULD HAVE ALREADY
005310*    REJECTED ANYTHING OUTSIDE THAT RANGE.
005320*
005330 300-CALC-POWER-AND-ENERGY.
005340     MOVE CR-CPU-UTILIZATION TO WS-CPU-UTIL-CLAMPED.
005350     IF WS-CPU-UTIL-CLAMPED > 100.0
005360         MOVE 100.0 TO WS-CPU-UTIL-CLAMPED
005370     END-IF.
005380     IF WS-CPU-UTIL-CLAMPED < 0
005390         MOVE 0 TO WS-CPU-UTIL-CLAMPED
005400     END-IF.
005410*    CPU UTILIZATION AS A FRACTION OF 1, NOT A PERCENT.
005420     COMPUTE WS-UTIL-FRACTION ROUNDED =
005430         WS-CPU-UTIL-CLAMPED / 100.
005440*    LINEAR INTERPOLATION BETWEEN IDLE AND MAX WATTS - IDLE
005450*    PLUS UTILIZATION'S SHARE OF THE IDLE-TO-MAX SPREAD.
005460     COMPUTE WS-POWER-WATTS ROUNDED =
005470         WS-POWER-IDLE-WATTS(WS-SAVED-POWER-IDX) +
005480         (WS-POWER-MAX-WATTS(WS-SAVED-POWER-IDX) -
005490          WS-POWER-IDLE-WATTS(WS-SAVED-POWER-IDX)) *
005500          WS-UTIL-FRACTION.
005510*    WATTS TO KILOWATTS, THEN KW TIMES HOURS TIMES INSTANCE
005520*    COUNT GIVES THE FLEET'S TOTAL MONTHLY KWH.
005530     COMPUTE WS-POWER-KW ROUNDED = WS-POWER-WATTS / 1000.
005540     COMPUTE WS-TOTAL-KWH-PRECISE ROUNDED =
005550         WS-POWER-KW * CR-HOURS-PER-MONTH * CR-INSTANCE-COUNT.
005560
005570*
005580*    DRIVES 360-CALC-ONE-REGION ACROSS ALL 18 CARBON-TABLE ROWS,
005590*    BUILDING THE FULL WT-RESULT-TABLE FOR THIS REQUEST.
005600*
005610 350-CALC-ALL-REGIONS.
005620     PERFORM 360-CALC-ONE-REGION
005630         VARYING WT-RESULT-IDX FROM 1 BY 1
005640         UNTIL WT-RESULT-IDX > 18.
005650
005660*
005670*    ONE REGION'S RESULT ROW - REGION TEXT COPIED STRAIGHT FROM
005680*    THE CARBON TABLE, POWER/EMISSIONS COMPUTED FROM THIS
005690*    REQUEST'S TOTAL KWH (EVERY REGION RUNS THE SAME FLEET), COST
005700*    LEFT TO 400-CALC-REGION-COST, AND ALL THREE Y/N FLAGS SET TO
005710*    'N' UNTIL 500-DETERMINE-BEST-REGIONS SAYS OTHERWISE.
005720*
005730 360-CALC-ONE-REGION.
005740     MOVE WS-CARBON-REGION-CODE(WT-RESULT-IDX)
005750                                 TO WT-REGION-CODE(WT-RESULT-IDX).
005760     MOVE WS-CARBON-REGION-NAME(WT-RESULT-IDX)
005770                                 TO WT-REGION-NAME(WT-RESULT-IDX).
005780     MOVE WS-CARBON-COUNTRY(WT-RESULT-IDX)
005790                                 TO WT-COUNTRY(WT-RESULT-IDX).
005800     MOVE WS-CARBON-GCO2-KWH(WT-RESULT-IDX)
005810         TO WT-CARBON-GCO2-KWH(WT-RESULT-IDX).
005820     COMPUTE WT-POWER-KWH(WT-RESULT-IDX) ROUNDED =
005830         WS-TOTAL-KWH-PRECISE.
005840*    GCO2-PER-KWH CARRIES GRAMS, SO THE RESULT IS DIVIDED BY
005850*    1000 TO GET KILOGRAMS OF CO2.
005860     COMPUTE WT-CARBON-KG(WT-RESULT-IDX) ROUNDED =
005870         (WS-TOTAL-KWH-PRECISE *
005880          WS-CARBON-GCO2-KWH(WT-RESULT-IDX)) / 1000.
005890     PERFORM 400-CALC-REGION-COST.
005900     MOVE 'N' TO WT-IS-CURRENT(WT-RESULT-IDX).
005910     MOVE 'N' TO WT-IS-LOWEST-CARBON(WT-RESULT-IDX).
005920     MOVE 'N' TO WT-IS-LOWEST-COST(WT-RESULT-IDX).
005930
005940*
005950*    MONTHLY COST FOR ONE REGION - BASE HOURLY PRICE FOR THE
005960*    INSTANCE TYPE, TIMES THE REGION'S PRICE MULTIPLIER, TIMES
005970*    HOURS AND INSTANCE COUNT.  A LOOKUP MISS ON EITHER TABLE
005980*    FALLS BACK RATHER THAN ABENDING - SEE THE TWO IF'S BELOW.
005990*
006000 400-CALC-REGION-COST.
006010     PERFORM 420-FIND-PRICE-FOR-REGION.
006020     PERFORM 430-FIND-MULT-FOR-REGION.
006030*    INSTANCE TYPE NOT IN THE PRICE TABLE - TREAT AS FREE
006040*    RATHER THAN FAIL THE WHOLE REQUEST AT THIS POINT; THE
006050*    INSTANCE TYPE ALREADY PASSED THE POWER-TABLE LOOKUP.
006060     IF WS-PRICE-NOT-FOUND-SW = 'Y'
006070         MOVE 0 TO WS-BASE-PRICE
006080     END-IF.
006090*    REGION NOT IN THE MULTIPLIER TABLE - USE THE SHOP'S
006100*    STANDARD UNKNOWN-REGION MULTIPLIER INSTEAD.
006110     IF WS-MULT-NOT-FOUND-SW = 'Y'
006120         MOVE WS-UNKNOWN-REGION-MULT TO WS-REGION-MULT
006130     END-IF.
006140     COMPUTE WS-HOURLY-PRICE ROUNDED =
006150         WS-BASE-PRICE * WS-REGION-MULT.
006160     COMPUTE WT-MONTHLY-COST-USD(WT-RESULT-IDX) ROUNDED =
006170         WS-HOURLY-PRICE * CR-HOURS-PER-MONTH * CR-INSTANCE-COUNT.
006180
006190*
006200*    LINEAR SCAN OF THE 15-ENTRY PRICE TABLE BY INSTANCE TYPE.
006210*
006220 420-FIND-PRICE-FOR-REGION.
006230     PERFORM 425-BUMP-PRICE-IDX
006240         VARYING WS-PRICE-IDX FROM 1 BY 1
006250         UNTIL WS-PRICE-IDX > 15
006260            OR WS-PRICE-TYPE(WS-PRICE-IDX) = CR-INSTANCE-TYPE.
006270     IF WS-PRICE-IDX > 15
006280         MOVE 'Y' TO WS-PRICE-NOT-FOUND-SW
006290     ELSE
006300         MOVE 'N' TO WS-PRICE-NOT-FOUND-SW
006310         MOVE WS-PRICE-BASE-USD-HR(WS-PRICE-IDX) TO WS-BASE-PRICE
006320     END-IF.
006330
006340*    EMPTY BODY - THE LOOP TEST ITSELF DOES ALL THE WORK.
006350 425-BUMP-PRICE-IDX.
006360     CONTINUE.
006370
006380*
006390*    LINEAR SCAN OF THE 18-ENTRY MULTIPLIER TABLE BY REGION CODE.
006400*
006410 430-FIND-MULT-FOR-REGION.
006420     PERFORM 435-BUMP-MULT-IDX
006430         VARYING WS-MULT-IDX FROM 1 BY 1
006440         UNTIL WS-MULT-IDX > 18
006450            OR WS-MULT-REGION-CODE(WS-MULT-IDX)
006460                   = WT-REGION-CODE(WT-RESULT-IDX).
006470     IF WS-MULT-IDX > 18
006480         MOVE 'Y' TO WS-MULT-NOT-FOUND-SW
006490     ELSE
006500         MOVE 'N' TO WS-MULT-NOT-FOUND-SW
006510         MOVE WS-MULT-PRICE-MULT(WS-MULT-IDX) TO WS-REGION-MULT
006520     END-IF.
006530
006540*    EMPTY BODY - THE LOOP TEST ITSELF DOES ALL THE WORK.
006550 435-BUMP-MULT-IDX.
006560     CONTINUE.
006570
006580*
006590*    FINDS THE LOWEST-CARBON AND LOWEST-COST ROWS IN THE RESULT
006600*    TABLE AND MARKS THEM, ALONG WITH THE CURRENT REGION, WITH A
006610*    'Y' FLAG.  THIS RUNS BEFORE THE SORT IN 600-SORT-REGION-
006620*    RESULTS, SO THE FLAGS TRAVEL WITH EACH ROW WHEN IT MOVES.
006630*
006640 500-DETERMINE-BEST-REGIONS.
006650     MOVE 1 TO WS-BEST-CARBON-IDX.
006660     MOVE 1 TO WS-BEST-COST-IDX.
006670     PERFORM 510-SCAN-FOR-BEST
006680         VARYING WT-RESULT-IDX FROM 2 BY 1
006690         UNTIL WT-RESULT-IDX > 18.
006700     MOVE 'Y' TO WT-IS-CURRENT(WS-SAVED-CARBON-IDX).
006710     MOVE 'Y' TO WT-IS-LOWEST-CARBON(WS-BEST-CARBON-IDX).
006720     MOVE 'Y' TO WT-IS-LOWEST-COST(WS-BEST-COST-IDX).
006730
006740*    STRICT LESS-THAN SO THE FIRST LOWEST ROW FOUND WINS TIES.
006750 510-SCAN-FOR-BEST.
006760     IF WT-CARBON-KG(WT-RESULT-IDX) <
006770             WT-CARBON-KG(WS-BEST-CARBON-IDX)
006780         MOVE WT-RESULT-IDX TO WS-BEST-CARBON-IDX
006790     END-IF.
006800     IF WT-MONTHLY-COST-USD(WT-RESULT-IDX) <
006810             WT-MONTHLY-COST-USD(WS-BEST-COST-IDX)
006820         MOVE WT-RESULT-IDX TO WS-BEST-COST-IDX
006830     END-IF.
006840
006850*
006860*    DRIVES 560-CALC-ONE-SAVINGS ACROSS ALL 18 RESULT ROWS.
006870*
006880 550-CALC-SAVINGS.
006890     PERFORM 560-CALC-ONE-SAVINGS
006900         VARYING WT-RESULT-IDX FROM 1 BY 1
006910         UNTIL WT-RESULT-IDX > 18.
006920
006930*
006940*    CARBON AND COST SAVINGS FOR ONE REGION, MEASURED AGAINST THE
006950*    REQUEST'S CURRENT REGION.  PERCENTAGES ARE ONLY TAKEN WHEN
006960*    THE CURRENT REGION'S OWN FIGURE IS ABOVE ZERO, TO AVOID A
006970*    DIVIDE-BY-ZERO ON A REQUEST WITH NO LOAD AT ALL.
006980*
006990 560-CALC-ONE-SAVINGS.
007000     COMPUTE WT-CARBON-SAVINGS-KG(WT-RESULT-IDX) ROUNDED =
007010         WT-CARBON-KG(WS-SAVED-CARBON-IDX) -
007020         WT-CARBON-KG(WT-RESULT-IDX).
007030     COMPUTE WT-COST-SAVINGS-USD(WT-RESULT-IDX) ROUNDED =
007040         WT-MONTHLY-COST-USD(WS-SAVED-CARBON-IDX) -
007050         WT-MONTHLY-COST-USD(WT-RESULT-IDX).
007060     IF WT-CARBON-KG(WS-SAVED-CARBON-IDX) > 0
007070         COMPUTE WT-CARBON-SAVINGS-PCT(WT-RESULT-IDX) ROUNDED =
007080             (WT-CARBON-SAVINGS-KG(WT-RESULT-IDX) /
007090              WT-CARBON-KG(WS-SAVED-CARBON-IDX)) * 100
007100     ELSE
007110         MOVE 0 TO WT-CARBON-SAVINGS-PCT(WT-RESULT-IDX)
007120     END-IF.
007130     IF WT-MONTHLY-COST-USD(WS-SAVED-CARBON-IDX) > 0
007140         COMPUTE WT-COST-SAVINGS-PCT(WT-RESULT-IDX) ROUNDED =
007150             (WT-COST-SAVINGS-USD(WT-RESULT-IDX) /
007160              WT-MONTHLY-COST-USD(WS-SAVED-CARBON-IDX)) * 100
007170     ELSE
007180         MOVE 0 TO WT-COST-SAVINGS-PCT(WT-RESULT-IDX)
007190     END-IF.
007200
007210*
007220*    CSRC-0255 - THE CURRENT REGION IS MOVED TO ENTRY 1 FIRST,
007230*    THEN THE REMAINING 17 ENTRIES ARE SORTED ASCENDING ON
007240*    WT-CARBON-KG BY SELECTION SORT.  THE Y/N FLAGS SET IN
007250*    500-DETERMINE-BEST-REGIONS RIDE ALONG WITH EACH ENTRY
007260*    THROUGH EVERY SWAP, SO THEIR TABLE POSITIONS MUST BE
007270*    RE-LOCATED AFTERWARD - SEE 760-LOCATE-FLAGGED-ENTRIES.
007280*
007290 600-SORT-REGION-RESULTS.
007300*
007310*    CSRC-0255 - THE CURRENT REGION IS MOVED TO ENTRY 1 FIRST,
007320*    THEN THE REMAINING 17 ENTRIES ARE SORTED ASCENDING ON
007330*    WT-CARBON-KG BY SELECTION SORT.
007340*
007350     IF WS-SAVED-CARBON-IDX NOT = 1
007360         MOVE 1                  TO WS-SWAP-IDX-A
007370         MOVE WS-SAVED-CARBON-IDX TO WS-SWAP-IDX-B
007380         PERFORM 630-SWAP-ENTRIES
007390     END-IF.
007400     PERFORM 610-SELECT-PASS
007410         VARYING WS-SORT-I FROM 2 BY 1
007420         UNTIL WS-SORT-I > 17.
007430
007440*
007450*    ONE PASS OF THE SELECTION SORT - FINDS THE LOWEST-EMISSIONS
007460*    ENTRY AT OR AFTER WS-SORT-I AND SWAPS IT INTO POSITION.
007470*
007480 610-SELECT-PASS.
007490     MOVE WS-SORT-I TO WS-SORT-MIN-IDX.
007500     PERFORM 620-FIND-MIN
007510         VARYING WS-SORT-J FROM WS-SORT-I BY 1
007520         UNTIL WS-SORT-J > 18.
007530     IF WS-SORT-MIN-IDX NOT = WS-SORT-I
007540         MOVE WS-SORT-I       TO WS-SWAP-IDX-A
007550         MOVE WS-SORT-MIN-IDX TO WS-SWAP-IDX-B
007560         PERFORM 630-SWAP-ENTRIES
007570     END-IF.
007580
007590*    REMEMBERS THE LOWEST WT-CARBON-KG SEEN SO FAR THIS PASS.
007600 620-FIND-MIN.
007610     IF WT-CARBON-KG(WS-SORT-J) < WT-CARBON-KG(WS-SORT-MIN-IDX)
007620         MOVE WS-SORT-J TO WS-SORT-MIN-IDX
007630     END-IF.
007640
007650*
007660*    EXCHANGES TWO RESULT-TABLE ENTRIES IN ONE MOVE APIECE, USING
007670*    THE 84-BYTE SWAP-ENTRY REDEFINITION OF THE TABLE SO EVERY
007680*    FIELD - INCLUDING THE Y/N FLAGS - MOVES AS ONE UNIT.
007690*
007700 630-SWAP-ENTRIES.
007710     MOVE WT-SWAP-ENTRY(WS-SWAP-IDX-A) TO WS-SWAP-HOLD.
007720     MOVE WT-SWAP-ENTRY(WS-SWAP-IDX-B)
007730                         TO WT-SWAP-ENTRY(WS-SWAP-IDX-A).
007740     MOVE WS-SWAP-HOLD   TO WT-SWAP-ENTRY(WS-SWAP-IDX-B).
007750
007760*
007770*    PRINTS THE REGION DETAIL LISTING HEADING, THEN DRIVES
007780*    660-WRITE-ONE-RESULT ACROSS ALL 18 (NOW SORTED) RESULT ROWS.
007790*
007800 650-WRITE-RESULTS-RECS.
007810     WRITE SIMRPTF-RECORD FROM RPT-SPACES.
007820     WRITE SIMRPTF-RECORD FROM RPT-DETAIL-HDR1.
007830     WRITE SIMRPTF-RECORD FROM RPT-DETAIL-HDR2.
007840     PERFORM 660-WRITE-ONE-RESULT
007850         VARYING WT-RESULT-IDX FROM 1 BY 1
007860         UNTIL WT-RESULT-IDX > 18.
007870
007880*
007890*    WRITES ONE REGION'S RESULT TO BOTH SIMRESF (THE MACHINE-
007900*    READABLE RECORD) AND SIMRPTF (THE PRINTED DETAIL LINE).  THE
007910*    ROUNDED MONTHLY COST IS COMPUTED ONCE, INTO RR-MONTHLY-COST-
007920*    USD, AND REUSED FOR BOTH THE RECORD AND THE PRINT LINE SO
007930*    THEY NEVER DISAGREE BY A PENNY.
007940*
007950 660-WRITE-ONE-RESULT.
007960     MOVE CR-REQUEST-ID            TO RR-REQUEST-ID.
007970     MOVE WT-REGION-CODE(WT-RESULT-IDX)  TO RR-REGION-CODE.
007980     MOVE WT-REGION-NAME(WT-RESULT-IDX)  TO RR-REGION-NAME.
007990     MOVE WT-COUNTRY(WT-RESULT-IDX)      TO RR-COUNTRY.
008000     MOVE WT-CARBON-GCO2-KWH(WT-RESULT-IDX)
008010                                    TO RR-CARBON-GCO2-KWH.
008020     MOVE WT-POWER-KWH(WT-RESULT-IDX)    TO RR-POWER-KWH.
008030     MOVE WT-CARBON-KG(WT-RESULT-IDX)    TO RR-CARBON-KG.
008040     COMPUTE RR-MONTHLY-COST-USD ROUNDED =
008050         WT-MONTHLY-COST-USD(WT-RESULT-IDX).
008060     MOVE WT-IS-CURRENT(WT-RESULT-IDX)      TO RR-IS-CURRENT.
008070     MOVE WT-IS-LOWEST-CARBON(WT-RESULT-IDX)
008080                                     TO RR-IS-LOWEST-CARBON.
008090     MOVE WT-IS-LOWEST-COST(WT-RESULT-IDX)  TO RR-IS-LOWEST-COST.
008100     MOVE WT-CARBON-SAVINGS-KG(WT-RESULT-IDX)
008110                                     TO RR-CARBON-SAVINGS-KG.
008120     MOVE WT-COST-SAVINGS-USD(WT-RESULT-IDX)
008130                                     TO RR-COST-SAVINGS-USD.
008140     MOVE WT-CARBON-SAVINGS-PCT(WT-RESULT-IDX)
008150                                     TO RR-CARBON-SAVINGS-PCT.
008160     MOVE WT-COST-SAVINGS-PCT(WT-RESULT-IDX)
008170                                     TO RR-COST-SAVINGS-PCT.
008180     WRITE SIMRESF-RECORD FROM RR-RESULT-REC.
008190
008200     MOVE WT-REGION-CODE(WT-RESULT-IDX)  TO RPT-D-REGION-CODE.
008210     MOVE WT-REGION-NAME(WT-RESULT-IDX)  TO RPT-D-REGION-NAME.
008220     MOVE WT-COUNTRY(WT-RESULT-IDX)      TO RPT-D-COUNTRY.
008230     MOVE WT-CARBON-GCO2-KWH(WT-RESULT-IDX) TO RPT-D-GCO2-KWH.
008240     MOVE WT-POWER-KWH(WT-RESULT-IDX)    TO RPT-D-KWH.
008250     MOVE WT-CARBON-KG(WT-RESULT-IDX)    TO RPT-D-KG.
008260     MOVE RR-MONTHLY-COST-USD            TO RPT-D-COST.
008270     MOVE WT-IS-CURRENT(WT-RESULT-IDX)      TO RPT-D-CUR-FLAG.
008280     MOVE WT-IS-LOWEST-CARBON(WT-RESULT-IDX)
008290                                          TO RPT-D-CO2-FLAG.
008300     MOVE WT-IS-LOWEST-COST(WT-RESULT-IDX)  TO RPT-D-COST-FLAG.
008310     MOVE WT-CARBON-SAVINGS-KG(WT-RESULT-IDX) TO RPT-D-SAVE-KG.
008320     MOVE WT-CARBON-SAVINGS-PCT(WT-RESULT-IDX)
008330                                          TO RPT-D-SAVE-PCT.
008340     WRITE SIMRPTF-RECORD FROM RPT-DETAIL.
008350
008360*
008370*    YEARLY CARBON SAVINGS (12 MONTHS TIMES THE MONTHLY SAVING
008380*    BETWEEN THE CURRENT REGION AND THE LOWEST-CARBON REGION),
008390*    THEN THE SAME FIGURE RESTATED AS CAR KILOMETERS, TREE-MONTHS
008400*    OF ABSORPTION, AND SMARTPHONE CHARGES - THE EVERYDAY
008410*    YARDSTICKS ADDED UNDER CSRC-0163.
008420*
008430 700-CALC-EQUIVALENCIES.
008440     MOVE CR-REQUEST-ID TO EQ-REQUEST-ID.
008450     COMPUTE EQ-YEARLY-SAVINGS-KG ROUNDED =
008460         (WT-CARBON-KG(WS-CURRENT-RESULT-IDX) -
008470          WT-CARBON-KG(WS-BEST-CARBON-IDX)) * 12.
008480     COMPUTE EQ-CAR-KM-SAVED ROUNDED =
008490         EQ-YEARLY-SAVINGS-KG * WS-CAR-KM-PER-KG.
008500     COMPUTE EQ-TREE-MONTHS ROUNDED =
008510         EQ-YEARLY-SAVINGS-KG * WS-TREE-MONTHS-PER-KG.
008520     COMPUTE EQ-SMARTPHONE-CHARGES ROUNDED =
008530         EQ-YEARLY-SAVINGS-KG * WS-PHONE-CHG-PER-KG.
008540
008550*
008560*    CALLS CRCSIM2 TO PICK THE REGION NEAREST THE CALLER'S STATED
008570*    LOCATION, THEN CALLS CRCSIM3 TO BUILD THE FOUR-SECTION
008580*    NARRATIVE FOR THIS REQUEST, AND PRINTS THE REQUEST HEADER,
008590*    THE RECOMMENDED-REGION LINE (WHEN A LOCATION WAS GIVEN) AND
008600*    EVERY NARRATIVE LINE CRCSIM3 HANDED BACK.
008610*
008620 750-BUILD-NARRATIVE.
008630     MOVE SPACES TO WS-RECOMMENDED-REGION.
008640     CALL 'CRCSIM2' USING WT-RESULT-TABLE,
008650                           CR-USER-LOCATION,
008660                           WS-RECOMMENDED-REGION.
008670     MOVE SPACES TO WS-REPORT-LINES.
008680     MOVE 0      TO WS-LINE-COUNT.
008690     CALL 'CRCSIM3' USING CR-REQUEST-REC,
008700                           WT-RESULT-TABLE,
008710                           EQ-EQUIVALENCIES,
008720                           WS-CURRENT-RESULT-IDX,
008730                           WS-BEST-CARBON-IDX,
008740                           WS-BEST-COST-IDX,
008750                           WS-REPORT-LINES.
008760     WRITE SIMRPTF-RECORD FROM RPT-SPACES AFTER PAGE.
008770     MOVE CR-REQUEST-ID       TO RPT-RH-ID.
008780     MOVE CR-INSTANCE-TYPE    TO RPT-RH-TYPE.
008790     MOVE CR-INSTANCE-COUNT   TO RPT-RH-COUNT.
008800     WRITE SIMRPTF-RECORD FROM RPT-REQUEST-HDR.
008810     IF CR-USER-LOCATION NOT = SPACES
008820         MOVE WS-RECOMMENDED-REGION TO RPT-RR-REGION
008830         WRITE SIMRPTF-RECORD FROM RPT-RECOMMEND-HDR
008840     END-IF.
008850     WRITE SIMRPTF-RECORD FROM RPT-SPACES.
008860     PERFORM 770-WRITE-NARRATIVE-LINE
008870         VARYING WS-LINE-SUB FROM 1 BY 1
008880         UNTIL WS-LINE-SUB > WS-LINE-COUNT.
008890
008900*    ONE LINE OF THE NARRATIVE CRCSIM3 BUILT FOR THIS REQUEST.
008910 770-WRITE-NARRATIVE-LINE.
008920     WRITE SIMRPTF-RECORD FROM WS-LINE-ENTRY(WS-LINE-SUB).
008930
008940*
008950*    THE SELECTION SORT ABOVE CARRIES THE Y/N FLAGS WITH EACH
008960*    ENTRY, SO THEY ARE RE-LOCATED HERE RATHER THAN ASSUMING
008970*    THE PRE-SORT SUBSCRIPTS STILL APPLY.
008980*
008990 760-LOCATE-FLAGGED-ENTRIES.
009000*
009010*    THE SELECTION SORT ABOVE CARRIES THE Y/N FLAGS WITH EACH
009020*    ENTRY, SO THEY ARE RE-LOCATED HERE RATHER THAN ASSUMING
009030*    THE PRE-SORT SUBSCRIPTS STILL APPLY.
009040*
009050     PERFORM 765-SCAN-ONE-FLAG
009060         VARYING WT-RESULT-IDX FROM 1 BY 1
009070         UNTIL WT-RESULT-IDX > 18.
009080
009090*    ONE RESULT ROW - RE-POINTS THE SAVED INDEX FOR WHICHEVER
009100*    FLAG (IF ANY) THIS ROW IS CARRYING AFTER THE SORT.
009110 765-SCAN-ONE-FLAG.
009120     IF WT-IS-CURRENT(WT-RESULT-IDX) = 'Y'
009130         MOVE WT-RESULT-IDX TO WS-CURRENT-RESULT-IDX
009140     END-IF.
009150     IF WT-IS-LOWEST-CARBON(WT-RESULT-IDX) = 'Y'
009160         MOVE WT-RESULT-IDX TO WS-BEST-CARBON-IDX
009170     END-IF.
009180     IF WT-IS-LOWEST-COST(WT-RESULT-IDX) = 'Y'
009190         MOVE WT-RESULT-IDX TO WS-BEST-COST-IDX
009200     END-IF.
009210
009220*
009230*    PRINTS THE RUN BANNER - DATE AND TIME ARE DISPLAY-ONLY FIELDS
009240*    PER THE CSRC-0204 Y2K REVIEW, NEVER COMPARED OR STORED.
009250*
009260 800-INIT-REPORT.
009270     MOVE WS-RUN-MM TO RPT-RB-MM.
009280     MOVE WS-RUN-DD TO RPT-RB-DD.
009290     MOVE WS-RUN-YY TO RPT-RB-YY.
009300     MOVE WS-RUN-HH TO RPT-RB-HH.
009310     MOVE WS-RUN-MIN TO RPT-RB-MIN.
009320     MOVE WS-RUN-SS TO RPT-RB-SS.
009330     WRITE SIMRPTF-RECORD FROM RPT-RUN-BANNER AFTER PAGE.
009340
009350*
009360*    PRINTS THE ONE-LINE REJECT MESSAGE FOR A REQUEST THAT FAILED
009370*    200-VALIDATE-REQUEST, NAMING THE BAD VALUE PER CSRC-0309.
009380*
009390 820-REPORT-REJECTED-REQUEST.
009400     MOVE CR-REQUEST-ID     TO RPT-REJ-ID.
009410     MOVE WS-REJECT-REASON  TO RPT-REJ-REASON.
009420     WRITE SIMRPTF-RECORD FROM RPT-SPACES.
009430     WRITE SIMRPTF-RECORD FROM RPT-REJECT-MSG.
009440
009450*
009460*    READS ONE SIMREQF RECORD.  FILE STATUS '00' IS A NORMAL
009470*    READ, '10' IS END OF FILE, ANYTHING ELSE IS TREATED AS AN
009480*    I/O ERROR AND FORCES END OF FILE SO THE RUN STOPS CLEANLY
009490*    RATHER THAN LOOPING ON A BAD DEVICE.
009500*
009510 850-READ-REQUEST-FILE.
009520     READ SIMULATION-REQUEST-FILE INTO CR-REQUEST-REC
009530         AT END MOVE 'Y' TO WS-REQUEST-FILE-EOF-SW.
009540     EVALUATE WS-SIMREQF-STATUS
009550         WHEN '00'
009560             CONTINUE
009570         WHEN '10'
009580             MOVE 'Y' TO WS-REQUEST-FILE-EOF-SW
009590         WHEN OTHER
009600             DISPLAY 'CRCSIM1 - ERROR READING SIMREQF.  RC: '
009610                     WS-SIMREQF-STATUS
009620             MOVE 'Y' TO WS-REQUEST-FILE-EOF-SW
009630     END-EVALUATE.
009640
009650*
009660*    END-OF-RUN CONTROL TOTALS - REQUESTS READ, PROCESSED AND
009670*    REJECTED, PLUS THE RUN'S TOTAL CURRENT EMISSIONS AND TOTAL
009680*    POTENTIAL YEARLY SAVINGS, BOTH IN KILOGRAMS OF CO2.
009690*
009700 900-WRITE-CONTROL-TOTALS.
009710     WRITE SIMRPTF-RECORD FROM RPT-SPACES AFTER PAGE.
009720     WRITE SIMRPTF-RECORD FROM RPT-TOTALS-HDR1.
009730     WRITE SIMRPTF-RECORD FROM RPT-SPACES.
009740     MOVE 'REQUESTS READ:'        TO RPT-TOT-LABEL.
009750     MOVE WS-REQUESTS-READ        TO RPT-TOT-VALUED.
009760     WRITE SIMRPTF-RECORD FROM RPT-TOTALS-DETAIL.
009770     MOVE 'REQUESTS PROCESSED:'   TO RPT-TOT-LABEL.
009780     MOVE WS-REQUESTS-PROCESSED   TO RPT-TOT-VALUED.
009790     WRITE SIMRPTF-RECORD FROM RPT-TOTALS-DETAIL.
009800     MOVE 'REQUESTS REJECTED:'    TO RPT-TOT-LABEL.
009810     MOVE WS-REQUESTS-REJECTED    TO RPT-TOT-VALUED.
009820     WRITE SIMRPTF-RECORD FROM RPT-TOTALS-DETAIL.
009830     MOVE 'TOTAL CURRENT EMISSIONS KG:' TO RPT-TOT-LABEL.
009840     MOVE WS-TOTAL-CURR-EMISS-KG  TO RPT-TOT-VALUE.
009850     WRITE SIMRPTF-RECORD FROM RPT-TOTALS-DETAIL.
009860     MOVE 'TOTAL YEARLY SAVINGS KG:' TO RPT-TOT-LABEL.
009870     MOVE WS-TOTAL-YEARLY-SAV-KG  TO RPT-TOT-VALUE.
009880     WRITE SIMRPTF-RECORD FROM RPT-TOTALS-DETAIL.
009890
009900*
009910*    OPENS ALL THREE FILES.  ANY OPEN FAILURE IS DISPLAYED, SETS
009920*    RETURN-CODE TO 16 FOR THE JOB SCHEDULER, AND FORCES THE READ
009930*    LOOP NEVER TO START BY TURNING ON THE EOF SWITCH.
009940*
009950 950-OPEN-FILES.
009960     OPEN INPUT  SIMULATION-REQUEST-FILE
009970          OUTPUT REGION-RESULT-FILE
009980          OUTPUT SIMULATION-REPORT-FILE.
009990     IF WS-SIMREQF-STATUS NOT = '00'
010000         DISPLAY 'CRCSIM1 - ERROR OPENING SIMREQF.  RC: '
010010                 WS-SIMREQF-STATUS
010020         MOVE 16 TO RETURN-CODE
010030         MOVE 'Y' TO WS-REQUEST-FILE-EOF-SW
010040     END-IF.
010050     IF WS-SIMRESF-STATUS NOT = '00'
010060         DISPLAY 'CRCSIM1 - ERROR OPENING SIMRESF.  RC: '
010070                 WS-SIMRESF-STATUS
010080         MOVE 16 TO RETURN-CODE
010090         MOVE 'Y' TO WS-REQUEST-FILE-EOF-SW
010100     END-IF.
010110     IF WS-SIMRPTF-STATUS NOT = '00'
010120         DISPLAY 'CRCSIM1 - ERROR OPENING SIMRPTF.  RC: '
010130                 WS-SIMRPTF-STATUS
010140         MOVE 16 TO RETURN-CODE
010150         MOVE 'Y' TO WS-REQUEST-FILE-EOF-SW
010160     END-IF.
010170
010180*
010190*    CLOSES ALL THREE FILES AT END OF RUN.
010200*
010210 955-CLOSE-FILES.
010220     CLOSE SIMULATION-REQUEST-FILE.
010230     CLOSE REGION-RESULT-FILE.
010240     CLOSE SIMULATION-REPORT-FILE.
010250
010260* END OF PROGRAM CRCSIM1
