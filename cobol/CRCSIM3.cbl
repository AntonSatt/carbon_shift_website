000100****************************************************************
000110* PROGRAM:   CRCSIM3
000120*            CarbonShift Region Comparison batch
000130*
000140* AUTHOR:    P. OKONKWO
000150* INSTALLATION. REGIONAL DATA CENTER - OPS SYSTEMS
000160* DATE-WRITTEN. 02/14/1989
000170* DATE-COMPILED.
000180* SECURITY.  NONE.
000190*
000200* SUBROUTINE TO BUILD THE FOUR-SECTION NARRATIVE REPORT FOR ONE
000210* SIMULATION REQUEST - CURRENT ANALYSIS, RECOMMENDED ACTION,
000220* ENVIRONMENTAL IMPACT, SUMMARY.  WORDING BRANCHES ON WHETHER
000230* THE BEST-CARBON REGION IS ALREADY THE CURRENT REGION AND ON
000240* THE SIZE OF THE CARBON SAVINGS PERCENTAGE.
000250*   - CALLED BY PROGRAM CRCSIM1, PARAGRAPH 750-BUILD-NARRATIVE.
000260*
000270****************************************************************
000280* AMENDMENT HISTORY
000290*
000300*      DATE       AUTHOR        TICKET      DESCRIPTION
000310*      02/14/89   P.OKONKWO     CSRC-0001   ORIGINAL PROGRAM.
000320*      09/02/91   L.VARGAS      CSRC-0118   ADDED SECTION 4
000330*                               LOWEST-COST NOTE WHEN IT IS A
000340*                               DIFFERENT REGION FROM BEST-CARBON.
000350*      03/11/99   T.HUANG       CSRC-0204   Y2K REVIEW - NO DATE
000360*                               FIELDS IN THIS PROGRAM, NO CHANGE
000370*                               REQUIRED.
000380*      11/05/04   R.ABERNATHY   CSRC-0271   WIDENED REPORT LINES
000390*                               TO 132 COLUMNS TO MATCH SIMRPTF.
000400*      06/09/11   M.OYELARAN    CSRC-0347   SPARE SUBSCRIPT
000410*                               PULLED OUT OF WS-FIELDS TO ITS
000420*                               OWN 77-LEVEL ENTRY, PER THE
000430*                               STANDARDS REVIEW.  NO LOGIC
000440*                               CHANGE.
000450****************************************************************
000460* LINKAGE:
000470*      PARAMETERS:
000480*        1: CR-REQUEST-REC        (passed, not changed)
000490*        2: WT-RESULT-TABLE       (passed, not changed)
000500*        3: EQ-EQUIVALENCIES      (passed, not changed)
000510*        4: LK-CURRENT-IDX        (index of the current region
000520*           in WT-RESULT-TABLE, set by CRCSIM1)
000530*        5: LK-BEST-CARBON-IDX    (index of the best-carbon
000540*           region)
000550*        6: LK-BEST-COST-IDX      (index of the best-cost
000560*           region)
000570*        7: LK-REPORT-LINES       (modified - the finished
000580*           report lines are returned here)
000590****************************************************************
000600 IDENTIFICATION DIVISION.
000610 PROGRAM-ID. CRCSIM3.
000620 AUTHOR.        P. OKONKWO.
000630 INSTALLATION.  REGIONAL DATA CENTER - OPS SYSTEMS.
000640 DATE-WRITTEN.  02/14/1989.
000650 DATE-COMPILED.
000660 SECURITY.      NONE.
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710 INPUT-OUTPUT SECTION.
000720****************************************************************
000730 DATA DIVISION.
000740
000750 WORKING-STORAGE SECTION.
000760*
000770 01  WS-FIELDS.
000780     05  WS-PROGRAM-STATUS       PIC X(30)  VALUE SPACES.
000790     05  WS-SAME-REGION-SW       PIC X      VALUE 'N'.
000800         88  WS-SAME-REGION                 VALUE 'Y'.
000810*
000820*    Spare subscript, not tied to any one table in this program.
000830*    Carried as its own 77-level entry the way this shop has
000840*    always declared a lone counter, per the standards review.
000850*
000860 77  WS-SUB                      PIC S9(4) COMP VALUE +0.
000870*
000880*    Numeric work fields for the figures quoted in the report
000890*    text, with their DISPLAY-editing REDEFINES.  COMP-3 cannot
000900*    be STRINGed directly into a report line, so each value is
000910*    moved here first and read back through the edited view.
000920*
000930 01  WS-MONEY-NUM                PIC S9(7)V99   COMP-3 VALUE +0.
000940 01  WS-MONEY-EDIT REDEFINES WS-MONEY-NUM
000950                                 PIC -(7)9.99.
000960 01  WS-PCT-NUM                  PIC S9(3)V9    COMP-3 VALUE +0.
000970 01  WS-PCT-EDIT REDEFINES WS-PCT-NUM
000980                                 PIC -(3)9.9.
000990 01  WS-YEARLY-NUM               PIC S9(7)V9    COMP-3 VALUE +0.
001000 01  WS-YEARLY-EDIT REDEFINES WS-YEARLY-NUM
001010                                 PIC -(7)9.9.
001020 01  WS-COUNT-NUM                PIC S9(9)      COMP-3 VALUE +0.
001030 01  WS-COUNT-EDIT REDEFINES WS-COUNT-NUM
001040                                 PIC -(9)9.
001050*
001060*    One report text line under construction.
001070*
001080 01  WS-LINE-TEXT                PIC X(132) VALUE SPACES.
001090*
001100****************************************************************
001110 LINKAGE SECTION.
001120*
001130*    The request and its full 18-region result table come in
001140*    read-only, as does the equivalencies work area CRCSIM1
001150*    already worked out.  Nothing here is re-computed - this
001160*    program only turns figures CRCSIM1 already has into prose.
001170*
001180 COPY CRCWREQ.
001190 COPY CRCWRES.
001200 COPY CRCWEQV.
001210*
001220*    The three indexes CRCSIM1 already resolved - current
001230*    region, best-carbon region, best-cost region - each a
001240*    position in WT-RESULT-TABLE, not a region code.
001250*
001260 01  LK-CURRENT-IDX              PIC S9(4) COMP.
001270 01  LK-BEST-CARBON-IDX          PIC S9(4) COMP.
001280 01  LK-BEST-COST-IDX            PIC S9(4) COMP.
001290*
001300*    The finished narrative, handed back one line at a time.
001310*    30 lines is comfortably more than the four sections ever
001320*    need; CRCSIM1 prints only as many as LK-LINE-COUNT holds.
001330*
001340 01  LK-REPORT-LINES.
001350     05  LK-LINE-COUNT           PIC S9(4) COMP.
001360     05  LK-LINE-ENTRY OCCURS 30 TIMES
001370                       PIC X(132).
001380
001390****************************************************************
001400*    000-MAIN decides once, up front, whether the best-carbon
001410*    region is the same as the region already in use, then
001420*    drives the four report sections in a fixed order.  That
001430*    one same-region flag is read by every section below so the
001440*    wording never contradicts itself across sections.
001450****************************************************************
001460 PROCEDURE DIVISION USING CR-REQUEST-REC, WT-RESULT-TABLE,
001470                           EQ-EQUIVALENCIES, LK-CURRENT-IDX,
001480                           LK-BEST-CARBON-IDX, LK-BEST-COST-IDX,
001490                           LK-REPORT-LINES.
001500
001510 000-MAIN.
001520     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
001530     MOVE 0 TO LK-LINE-COUNT.
001540     MOVE SPACES TO LK-REPORT-LINES.
001550     MOVE 0 TO LK-LINE-COUNT.
001560     MOVE 'N' TO WS-SAME-REGION-SW.
001570     IF WT-REGION-CODE (LK-BEST-CARBON-IDX)
001580          = WT-REGION-CODE (LK-CURRENT-IDX)
001590         MOVE 'Y' TO WS-SAME-REGION-SW
001600     END-IF.
001610     PERFORM 100-BUILD-SECTION-1 THRU 100-EXIT.
001620     PERFORM 200-BUILD-SECTION-2 THRU 200-EXIT.
001630     PERFORM 300-BUILD-SECTION-3 THRU 300-EXIT.
001640     PERFORM 400-BUILD-SECTION-4 THRU 400-EXIT.
001650     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
001660     GOBACK.
001670
001680*    100-BUILD-SECTION-1 - CURRENT ANALYSIS.  Always states
001690*    instance count, type, region, country and monthly kg;
001700*    congratulatory wording only when already best-carbon.
001710*    Two STRING statements are used in each branch rather than
001720*    one, because a single report line is only 132 characters
001730*    and the full sentence plus its figures can run longer than
001740*    that once the region name and country are filled in.
001750*
001760 100-BUILD-SECTION-1.
001770     MOVE 'CURRENT ANALYSIS' TO WS-LINE-TEXT.
001780     PERFORM 900-ADD-LINE.
001790     MOVE WT-CARBON-KG (LK-CURRENT-IDX) TO WS-MONEY-NUM.
001800     IF WS-SAME-REGION
001810         STRING 'YOUR CURRENT DEPLOYMENT IN '
001820             WT-REGION-NAME (LK-CURRENT-IDX) DELIMITED BY SPACE
001830             ' (' WT-COUNTRY (LK-CURRENT-IDX) DELIMITED BY SPACE
001840             ') IS ALREADY ONE OF THE MOST CARBON-EFFICIENT'
001850             DELIMITED BY SIZE
001860             INTO WS-LINE-TEXT
001870         END-STRING
001880         PERFORM 900-ADD-LINE
001890         STRING 'OPTIONS AVAILABLE.  ' CR-INSTANCE-COUNT
001900             DELIMITED BY SIZE
001910             'X ' CR-INSTANCE-TYPE DELIMITED BY SPACE
001920             ' INSTANCES EMIT APPROXIMATELY ' WS-MONEY-EDIT
001930             DELIMITED BY SIZE
001940             ' KG CO2 PER MONTH.' DELIMITED BY SIZE
001950             INTO WS-LINE-TEXT
001960         END-STRING
001970         PERFORM 900-ADD-LINE
001980     ELSE
001990         STRING 'YOUR CURRENT DEPLOYMENT OF ' CR-INSTANCE-COUNT
002000             DELIMITED BY SIZE
002010             'X ' CR-INSTANCE-TYPE DELIMITED BY SPACE
002020             ' INSTANCES IN ' WT-REGION-NAME (LK-CURRENT-IDX)
002030             DELIMITED BY SPACE
002040             INTO WS-LINE-TEXT
002050         END-STRING
002060         PERFORM 900-ADD-LINE
002070         STRING '(' WT-COUNTRY (LK-CURRENT-IDX) DELIMITED BY SPACE
002080             ') PRODUCES APPROXIMATELY ' WS-MONEY-EDIT
002090             DELIMITED BY SIZE
002100             ' KG CO2 PER MONTH.' DELIMITED BY SIZE
002110             INTO WS-LINE-TEXT
002120         END-STRING
002130         PERFORM 900-ADD-LINE
002140     END-IF.
002150 100-EXIT.
002160     EXIT.
002170
002180*    200-BUILD-SECTION-2 - RECOMMENDED ACTION.  When the
002190*    caller is already in the best-carbon region the wording
002200*    is purely congratulatory - there is nowhere better to
002210*    send them.  Otherwise the strength of the recommendation
002220*    is graded on the carbon-savings percentage itself: over
002230*    50 percent is STRONGLY RECOMMENDED wording, over 20
002240*    percent is CONSIDER wording, anything smaller gets the
002250*    softest REASONABLY EFFICIENT wording.  The actual kg and
002260*    percent figures are appended to every branch so the reader
002270*    always sees the numbers behind the recommendation.
002280*
002290 200-BUILD-SECTION-2.
002300     MOVE 'RECOMMENDED ACTION' TO WS-LINE-TEXT.
002310     PERFORM 900-ADD-LINE.
002320     MOVE WT-CARBON-KG (LK-BEST-CARBON-IDX) TO WS-MONEY-NUM.
002330     MOVE WT-CARBON-SAVINGS-PCT (LK-BEST-CARBON-IDX)
002340                                 TO WS-PCT-NUM.
002350     IF WS-SAME-REGION
002360         MOVE 'STAY IN YOUR CURRENT REGION.  YOU HAVE ALREADY'
002370                                 TO WS-LINE-TEXT
002380         PERFORM 900-ADD-LINE
002390         MOVE 'OPTIMIZED FOR CARBON EFFICIENCY.  MONITOR CPU'
002400                                 TO WS-LINE-TEXT
002410         PERFORM 900-ADD-LINE
002420         MOVE 'UTILIZATION TO ENSURE INSTANCES ARE RIGHT-SIZED.'
002430                                 TO WS-LINE-TEXT
002440         PERFORM 900-ADD-LINE
002450         GO TO 200-EXIT.
002460     IF WT-CARBON-SAVINGS-PCT (LK-BEST-CARBON-IDX) > 50
002470         GO TO 200-STRONGLY-RECOMMEND.
002480     IF WT-CARBON-SAVINGS-PCT (LK-BEST-CARBON-IDX) > 20
002490         GO TO 200-CONSIDER.
002500     GO TO 200-REASONABLY-EFFICIENT.
002510
002520 200-STRONGLY-RECOMMEND.
002530     STRING 'STRONGLY RECOMMENDED - MIGRATE TO '
002540         WT-REGION-NAME (LK-BEST-CARBON-IDX)
002550         DELIMITED BY SPACE
002560         ' FOR SIGNIFICANT ENVIRONMENTAL BENEFIT.'
002570         DELIMITED BY SIZE
002580         INTO WS-LINE-TEXT
002590     END-STRING.
002600     GO TO 200-APPEND-FIGURES.
002610
002620 200-CONSIDER.
002630     STRING 'CONSIDER MIGRATING TO '
002640         WT-REGION-NAME (LK-BEST-CARBON-IDX)
002650         DELIMITED BY SPACE
002660         ' FOR MEANINGFUL CARBON SAVINGS.'
002670         DELIMITED BY SIZE
002680         INTO WS-LINE-TEXT
002690     END-STRING.
002700     GO TO 200-APPEND-FIGURES.
002710
002720 200-REASONABLY-EFFICIENT.
002730     STRING 'YOUR CURRENT REGION IS REASONABLY'
002740         DELIMITED BY SIZE
002750         ' EFFICIENT.  ' DELIMITED BY SIZE
002760         WT-REGION-NAME (LK-BEST-CARBON-IDX)
002770         DELIMITED BY SPACE
002780         ' OFFERS A REDUCTION BELOW.'
002790         DELIMITED BY SIZE
002800         INTO WS-LINE-TEXT
002810     END-STRING.
002820
002830 200-APPEND-FIGURES.
002840     PERFORM 900-ADD-LINE.
002850     STRING 'THIS REDUCES EMISSIONS TO ' WS-MONEY-EDIT
002860         DELIMITED BY SIZE
002870         ' KG CO2 PER MONTH, A ' WS-PCT-EDIT
002880         DELIMITED BY SIZE
002890         ' PERCENT REDUCTION.' DELIMITED BY SIZE
002900         INTO WS-LINE-TEXT
002910     END-STRING.
002920     PERFORM 900-ADD-LINE.
002930 200-EXIT.
002940     EXIT.
002950
002960*    300-BUILD-SECTION-3 - ENVIRONMENTAL IMPACT.  Restates the
002970*    yearly carbon figure CRCSIM1 already worked out (12 times
002980*    the monthly saving) in terms an end user can picture -
002990*    car-km, tree-months, smartphone charges - straight from
003000*    EQ-EQUIVALENCIES.  A region already at the carbon optimum
003010*    has nothing to restate, so it gets plain reassurance
003020*    wording instead of a zeroed-out equivalency line.
003030*
003040 300-BUILD-SECTION-3.
003050     MOVE 'ENVIRONMENTAL IMPACT' TO WS-LINE-TEXT.
003060     PERFORM 900-ADD-LINE.
003070     IF EQ-YEARLY-SAVINGS-KG > 0
003080         MOVE EQ-YEARLY-SAVINGS-KG TO WS-YEARLY-NUM
003090         STRING 'OVER A YEAR, THIS MIGRATION WOULD SAVE'
003100             DELIMITED BY SIZE
003110             ' APPROXIMATELY ' WS-YEARLY-EDIT DELIMITED BY SIZE
003120             ' KG OF CO2, EQUIVALENT TO -' DELIMITED BY SIZE
003130             INTO WS-LINE-TEXT
003140         END-STRING
003150         PERFORM 900-ADD-LINE
003160         MOVE EQ-CAR-KM-SAVED TO WS-COUNT-NUM
003170         STRING '     ' WS-COUNT-EDIT DELIMITED BY SIZE
003180             ' KM OF CAR TRAVEL AVOIDED' DELIMITED BY SIZE
003190             INTO WS-LINE-TEXT
003200         END-STRING
003210         PERFORM 900-ADD-LINE
003220         MOVE EQ-TREE-MONTHS TO WS-COUNT-NUM
003230         STRING '     ' WS-COUNT-EDIT DELIMITED BY SIZE
003240             ' TREE-MONTHS OF CO2 ABSORPTION' DELIMITED BY SIZE
003250             INTO WS-LINE-TEXT
003260         END-STRING
003270         PERFORM 900-ADD-LINE
003280         MOVE EQ-SMARTPHONE-CHARGES TO WS-COUNT-NUM
003290         STRING '     ' WS-COUNT-EDIT DELIMITED BY SIZE
003300             ' SMARTPHONE CHARGES' DELIMITED BY SIZE
003310             INTO WS-LINE-TEXT
003320         END-STRING
003330         PERFORM 900-ADD-LINE
003340     ELSE
003350         MOVE 'YOUR CURRENT REGION IS ALREADY OPTIMIZED FOR'
003360                                 TO WS-LINE-TEXT
003370         PERFORM 900-ADD-LINE
003380         MOVE 'LOW CARBON EMISSIONS.' TO WS-LINE-TEXT
003390         PERFORM 900-ADD-LINE
003400     END-IF.
003410 300-EXIT.
003420     EXIT.
003430
003440*    400-BUILD-SECTION-4 - SUMMARY.  A lowest-cost note is
003450*    added only when it is a different region from the one
003460*    recommended on carbon grounds and it actually saves money
003470*    (CSRC-0118) - otherwise the reader would be told to
003480*    migrate twice, once for carbon and once for cost, to two
003490*    different places.  When the lowest-cost region IS the
003500*    same as the current or best-carbon region, this section
003510*    falls through to the same-region or migrate wording used
003520*    by the earlier sections.
003530*
003540 400-BUILD-SECTION-4.
003550     MOVE 'SUMMARY' TO WS-LINE-TEXT.
003560     PERFORM 900-ADD-LINE.
003570     IF WT-COST-SAVINGS-USD (LK-BEST-COST-IDX) > 0
003580        AND WT-REGION-CODE (LK-BEST-COST-IDX)
003590            NOT = WT-REGION-CODE (LK-BEST-CARBON-IDX)
003600         STRING 'FOR THE BEST SUSTAINABILITY OUTCOME, MIGRATE'
003610             DELIMITED BY SIZE
003620             ' TO ' WT-REGION-NAME (LK-BEST-CARBON-IDX)
003630             DELIMITED BY SPACE
003640             '.' DELIMITED BY SIZE
003650             INTO WS-LINE-TEXT
003660         END-STRING
003670         PERFORM 900-ADD-LINE
003680         MOVE WT-MONTHLY-COST-USD (LK-BEST-COST-IDX)
003690                                   TO WS-MONEY-NUM
003700         STRING 'NOTE - ' WT-REGION-NAME (LK-BEST-COST-IDX)
003710             DELIMITED BY SPACE
003720             ' OFFERS THE LOWEST COST AT ' WS-MONEY-EDIT
003730             DELIMITED BY SIZE
003740             ' USD PER MONTH.' DELIMITED BY SIZE
003750             INTO WS-LINE-TEXT
003760         END-STRING
003770         PERFORM 900-ADD-LINE
003780     ELSE
003790         IF WS-SAME-REGION
003800             MOVE 'YOUR INFRASTRUCTURE IS ALREADY WELL-'
003810                                 TO WS-LINE-TEXT
003820             PERFORM 900-ADD-LINE
003830             MOVE 'OPTIMIZED.  CONTINUE MONITORING USAGE FOR'
003840                                 TO WS-LINE-TEXT
003850             PERFORM 900-ADD-LINE
003860             MOVE 'FURTHER EFFICIENCY GAINS.' TO WS-LINE-TEXT
003870             PERFORM 900-ADD-LINE
003880         ELSE
003890             MOVE WT-CARBON-SAVINGS-PCT (LK-BEST-CARBON-IDX)
003900                                         TO WS-PCT-NUM
003910             STRING 'MIGRATE TO '
003920                 WT-REGION-NAME (LK-BEST-CARBON-IDX)
003930                 DELIMITED BY SPACE
003940                 ' FOR A ' WS-PCT-EDIT DELIMITED BY SIZE
003950                 ' PERCENT REDUCTION IN CARBON EMISSIONS.'
003960                 DELIMITED BY SIZE
003970                 INTO WS-LINE-TEXT
003980             END-STRING
003990             PERFORM 900-ADD-LINE
004000         END-IF
004010     END-IF.
004020 400-EXIT.
004030     EXIT.
004040
004050*    900-ADD-LINE appends WS-LINE-TEXT to the caller's line
004060*    table and clears it for the next section.
004070*
004080 900-ADD-LINE.
004090     ADD 1 TO LK-LINE-COUNT.
004100     IF LK-LINE-COUNT <= 30
004110         MOVE WS-LINE-TEXT TO LK-LINE-ENTRY (LK-LINE-COUNT)
004120     END-IF.
004130     MOVE SPACES TO WS-LINE-TEXT.
004140
004150*  END OF PROGRAM CRCSIM3
