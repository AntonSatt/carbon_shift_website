000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      CRCWTABS.cpy
000140*      CarbonShift Region Comparison batch - compiled-in
000150*      reference tables: instance power profiles, region
000160*      carbon intensities, base hourly prices and region
000170*      price multipliers.  No file backs these tables; they
000180*      are reloaded into these tables at every compile.
000190*               @BANNER_END@
000200*
000210*--------------------------------------------------------------*
000220*
000230* AMENDMENT HISTORY
000240*
000250*      DATE       AUTHOR        DESCRIPTION
000260*      02/14/89   P.OKONKWO     ORIGINAL 12-REGION TABLES.
000270*      09/02/91   L.VARGAS      GREW CARBON/MULT TABLES TO 18
000280*                               REGIONS, ADDED R5 FAMILY TO
000290*                               THE POWER AND PRICE TABLES,
000300*                               PER CSRC-0118.
000310*      03/11/99   T.HUANG       Y2K REVIEW - NO DATE FIELDS
000320*                               IN THIS COPYBOOK, NO CHANGE
000330*                               REQUIRED.  CSRC-0204.
000340*
000350*    Table loading follows the shop convention of coding
000360*    each entry as anonymous FILLER VALUE items and then
000370*    REDEFINES-ing the whole block as an indexed OCCURS
000380*    table, so the compiler - not a load routine - puts the
000390*    constants in place.
000400*
000410*--------------------------------------------------------------*
000420*    POWER-TABLE - instance idle/max wattage, 15 entries.
000430*--------------------------------------------------------------*
000440*
000450 01  WS-POWER-TABLE-DATA.
000460*    t3.micro
000470     05  FILLER             PIC X(12)      VALUE 't3.micro'.
000480     05  FILLER             PIC 9(3)       VALUE 002.
000490     05  FILLER             PIC 9(4)V9     VALUE 0001.0.
000500     05  FILLER             PIC 9(4)V99    VALUE 0003.50.
000510     05  FILLER             PIC 9(4)V99    VALUE 0018.00.
000520*    t3.small
000530     05  FILLER             PIC X(12)      VALUE 't3.small'.
000540     05  FILLER             PIC 9(3)       VALUE 002.
000550     05  FILLER             PIC 9(4)V9     VALUE 0002.0.
000560     05  FILLER             PIC 9(4)V99    VALUE 0004.50.
000570     05  FILLER             PIC 9(4)V99    VALUE 0022.00.
000580*    t3.medium
000590     05  FILLER             PIC X(12)      VALUE 't3.medium'.
000600     05  FILLER             PIC 9(3)       VALUE 002.
000610     05  FILLER             PIC 9(4)V9     VALUE 0004.0.
000620     05  FILLER             PIC 9(4)V99    VALUE 0006.00.
000630     05  FILLER             PIC 9(4)V99    VALUE 0028.00.
000640*    t3.large
000650     05  FILLER             PIC X(12)      VALUE 't3.large'.
000660     05  FILLER             PIC 9(3)       VALUE 002.
000670     05  FILLER             PIC 9(4)V9     VALUE 0008.0.
000680     05  FILLER             PIC 9(4)V99    VALUE 0008.00.
000690     05  FILLER             PIC 9(4)V99    VALUE 0035.00.
000700*    t3.xlarge
000710     05  FILLER             PIC X(12)      VALUE 't3.xlarge'.
000720     05  FILLER             PIC 9(3)       VALUE 004.
000730     05  FILLER             PIC 9(4)V9     VALUE 0016.0.
000740     05  FILLER             PIC 9(4)V99    VALUE 0012.00.
000750     05  FILLER             PIC 9(4)V99    VALUE 0055.00.
000760*    m5.large
000770     05  FILLER             PIC X(12)      VALUE 'm5.large'.
000780     05  FILLER             PIC 9(3)       VALUE 002.
000790     05  FILLER             PIC 9(4)V9     VALUE 0008.0.
000800     05  FILLER             PIC 9(4)V99    VALUE 0012.00.
000810     05  FILLER             PIC 9(4)V99    VALUE 0045.00.
000820*    m5.xlarge
000830     05  FILLER             PIC X(12)      VALUE 'm5.xlarge'.
000840     05  FILLER             PIC 9(3)       VALUE 004.
000850     05  FILLER             PIC 9(4)V9     VALUE 0016.0.
000860     05  FILLER             PIC 9(4)V99    VALUE 0018.00.
000870     05  FILLER             PIC 9(4)V99    VALUE 0075.00.
000880*    m5.2xlarge
000890     05  FILLER             PIC X(12)      VALUE 'm5.2xlarge'.
000900     05  FILLER             PIC 9(3)       VALUE 008.
000910     05  FILLER             PIC 9(4)V9     VALUE 0032.0.
000920     05  FILLER             PIC 9(4)V99    VALUE 0030.00.
000930     05  FILLER             PIC 9(4)V99    VALUE 0130.00.
000940*    m5.4xlarge
000950     05  FILLER             PIC X(12)      VALUE 'm5.4xlarge'.
000960     05  FILLER             PIC 9(3)       VALUE 016.
000970     05  FILLER             PIC 9(4)V9     VALUE 0064.0.
000980     05  FILLER             PIC 9(4)V99    VALUE 0055.00.
000990     05  FILLER             PIC 9(4)V99    VALUE 0240.00.
001000*    c5.large
001010     05  FILLER             PIC X(12)      VALUE 'c5.large'.
001020     05  FILLER             PIC 9(3)       VALUE 002.
001030     05  FILLER             PIC 9(4)V9     VALUE 0004.0.
001040     05  FILLER             PIC 9(4)V99    VALUE 0010.00.
001050     05  FILLER             PIC 9(4)V99    VALUE 0050.00.
001060*    c5.xlarge
001070     05  FILLER             PIC X(12)      VALUE 'c5.xlarge'.
001080     05  FILLER             PIC 9(3)       VALUE 004.
001090     05  FILLER             PIC 9(4)V9     VALUE 0008.0.
001100     05  FILLER             PIC 9(4)V99    VALUE 0016.00.
001110     05  FILLER             PIC 9(4)V99    VALUE 0085.00.
001120*    c5.2xlarge
001130     05  FILLER             PIC X(12)      VALUE 'c5.2xlarge'.
001140     05  FILLER             PIC 9(3)       VALUE 008.
001150     05  FILLER             PIC 9(4)V9     VALUE 0016.0.
001160     05  FILLER             PIC 9(4)V99    VALUE 0028.00.
001170     05  FILLER             PIC 9(4)V99    VALUE 0150.00.
001180*    r5.large
001190     05  FILLER             PIC X(12)      VALUE 'r5.large'.
001200     05  FILLER             PIC 9(3)       VALUE 002.
001210     05  FILLER             PIC 9(4)V9     VALUE 0016.0.
001220     05  FILLER             PIC 9(4)V99    VALUE 0014.00.
001230     05  FILLER             PIC 9(4)V99    VALUE 0052.00.
001240*    r5.xlarge
001250     05  FILLER             PIC X(12)      VALUE 'r5.xlarge'.
001260     05  FILLER             PIC 9(3)       VALUE 004.
001270     05  FILLER             PIC 9(4)V9     VALUE 0032.0.
001280     05  FILLER             PIC 9(4)V99    VALUE 0022.00.
001290     05  FILLER             PIC 9(4)V99    VALUE 0088.00.
001300*    r5.2xlarge
001310     05  FILLER             PIC X(12)      VALUE 'r5.2xlarge'.
001320     05  FILLER             PIC 9(3)       VALUE 008.
001330     05  FILLER             PIC 9(4)V9     VALUE 0064.0.
001340     05  FILLER             PIC 9(4)V99    VALUE 0038.00.
001350     05  FILLER             PIC 9(4)V99    VALUE 0155.00.
001360*
001370 01  WS-POWER-TABLE REDEFINES WS-POWER-TABLE-DATA.
001380     05  WS-POWER-ENTRY OCCURS 15 TIMES
001390                        INDEXED BY WS-POWER-IDX.
001400         10  WS-POWER-TYPE        PIC X(12).
001410         10  WS-POWER-VCPUS       PIC 9(3).
001420         10  WS-POWER-MEMORY-GB   PIC 9(4)V9.
001430         10  WS-POWER-IDLE-WATTS  PIC 9(4)V99.
001440         10  WS-POWER-MAX-WATTS   PIC 9(4)V99.
001450*
001460*--------------------------------------------------------------*
001470*    CARBON-TABLE - grid carbon intensity, 18 regions, in
001480*    the table order the business expects the detail
001490*    listing to default to (current region first is
001500*    handled by CRCSIM1, not by this table order).
001510*--------------------------------------------------------------*
001520*
001530 01  WS-CARBON-TABLE-DATA.
001540*    eu-north-1
001550     05  FILLER             PIC X(15)      VALUE 'eu-north-1'.
001560     05  FILLER             PIC X(15)      VALUE 'Stockholm'.
001570     05  FILLER             PIC X(15)      VALUE 'Sweden'.
001580     05  FILLER             PIC 9(4)V99    VALUE 0045.00.
001590     05  FILLER             PIC 9(3)V9     VALUE 75.0.
001600*    eu-west-1
001610     05  FILLER             PIC X(15)      VALUE 'eu-west-1'.
001620     05  FILLER             PIC X(15)      VALUE 'Ireland'.
001630     05  FILLER             PIC X(15)      VALUE 'Ireland'.
001640     05  FILLER             PIC 9(4)V99    VALUE 0296.00.
001650     05  FILLER             PIC 9(3)V9     VALUE 42.0.
001660*    eu-west-2
001670     05  FILLER             PIC X(15)      VALUE 'eu-west-2'.
001680     05  FILLER             PIC X(15)      VALUE 'London'.
001690     05  FILLER             PIC X(15)      VALUE 'United Kingdom'.
001700     05  FILLER             PIC 9(4)V99    VALUE 0233.00.
001710     05  FILLER             PIC 9(3)V9     VALUE 45.0.
001720*    eu-west-3
001730     05  FILLER             PIC X(15)      VALUE 'eu-west-3'.
001740     05  FILLER             PIC X(15)      VALUE 'Paris'.
001750     05  FILLER             PIC X(15)      VALUE 'France'.
001760     05  FILLER             PIC 9(4)V99    VALUE 0056.00.
001770     05  FILLER             PIC 9(3)V9     VALUE 25.0.
001780*    eu-central-1
001790     05  FILLER             PIC X(15)      VALUE 'eu-central-1'.
001800     05  FILLER             PIC X(15)      VALUE 'Frankfurt'.
001810     05  FILLER             PIC X(15)      VALUE 'Germany'.
001820     05  FILLER             PIC 9(4)V99    VALUE 0385.00.
001830     05  FILLER             PIC 9(3)V9     VALUE 52.0.
001840*    eu-central-2
001850     05  FILLER             PIC X(15)      VALUE 'eu-central-2'.
001860     05  FILLER             PIC X(15)      VALUE 'Zurich'.
001870     05  FILLER             PIC X(15)      VALUE 'Switzerland'.
001880     05  FILLER             PIC 9(4)V99    VALUE 0028.00.
001890     05  FILLER             PIC 9(3)V9     VALUE 80.0.
001900*    eu-south-1
001910     05  FILLER             PIC X(15)      VALUE 'eu-south-1'.
001920     05  FILLER             PIC X(15)      VALUE 'Milan'.
001930     05  FILLER             PIC X(15)      VALUE 'Italy'.
001940     05  FILLER             PIC 9(4)V99    VALUE 0315.00.
001950     05  FILLER             PIC 9(3)V9     VALUE 40.0.
001960*    us-east-1
001970     05  FILLER             PIC X(15)      VALUE 'us-east-1'.
001980     05  FILLER             PIC X(15)      VALUE 'N. Virginia'.
001990     05  FILLER             PIC X(15)      VALUE 'United States'.
002000     05  FILLER             PIC 9(4)V99    VALUE 0378.00.
002010     05  FILLER             PIC 9(3)V9     VALUE 22.0.
002020*    us-east-2
002030     05  FILLER             PIC X(15)      VALUE 'us-east-2'.
002040     05  FILLER             PIC X(15)      VALUE 'Ohio'.
002050     05  FILLER             PIC X(15)      VALUE 'United States'.
002060     05  FILLER             PIC 9(4)V99    VALUE 0415.00.
002070     05  FILLER             PIC 9(3)V9     VALUE 15.0.
002080*    us-west-1
002090     05  FILLER             PIC X(15)      VALUE 'us-west-1'.
002100     05  FILLER             PIC X(15)      VALUE 'N. California'.
002110     05  FILLER             PIC X(15)      VALUE 'United States'.
002120     05  FILLER             PIC 9(4)V99    VALUE 0210.00.
002130     05  FILLER             PIC 9(3)V9     VALUE 48.0.
002140*    us-west-2
002150     05  FILLER             PIC X(15)      VALUE 'us-west-2'.
002160     05  FILLER             PIC X(15)      VALUE 'Oregon'.
002170     05  FILLER             PIC X(15)      VALUE 'United States'.
002180     05  FILLER             PIC 9(4)V99    VALUE 0115.00.
002190     05  FILLER             PIC 9(3)V9     VALUE 72.0.
002200*    ca-central-1
002210     05  FILLER             PIC X(15)      VALUE 'ca-central-1'.
002220     05  FILLER             PIC X(15)      VALUE 'Montreal'.
002230     05  FILLER             PIC X(15)      VALUE 'Canada'.
002240     05  FILLER             PIC 9(4)V99    VALUE 0025.00.
002250     05  FILLER             PIC 9(3)V9     VALUE 95.0.
002260*    ap-northeast-1
002270     05  FILLER             PIC X(15)      VALUE 'ap-northeast-1'.
002280     05  FILLER             PIC X(15)      VALUE 'Tokyo'.
002290     05  FILLER             PIC X(15)      VALUE 'Japan'.
002300     05  FILLER             PIC 9(4)V99    VALUE 0465.00.
002310     05  FILLER             PIC 9(3)V9     VALUE 22.0.
002320*    ap-northeast-2
002330     05  FILLER             PIC X(15)      VALUE 'ap-northeast-2'.
002340     05  FILLER             PIC X(15)      VALUE 'Seoul'.
002350     05  FILLER             PIC X(15)      VALUE 'South Korea'.
002360     05  FILLER             PIC 9(4)V99    VALUE 0420.00.
002370     05  FILLER             PIC 9(3)V9     VALUE 10.0.
002380*    ap-southeast-1
002390     05  FILLER             PIC X(15)      VALUE 'ap-southeast-1'.
002400     05  FILLER             PIC X(15)      VALUE 'Singapore'.
002410     05  FILLER             PIC X(15)      VALUE 'Singapore'.
002420     05  FILLER             PIC 9(4)V99    VALUE 0408.00.
002430     05  FILLER             PIC 9(3)V9     VALUE 05.0.
002440*    ap-southeast-2
002450     05  FILLER             PIC X(15)      VALUE 'ap-southeast-2'.
002460     05  FILLER             PIC X(15)      VALUE 'Sydney'.
002470     05  FILLER             PIC X(15)      VALUE 'Australia'.
002480     05  FILLER             PIC 9(4)V99    VALUE 0660.00.
002490     05  FILLER             PIC 9(3)V9     VALUE 32.0.
002500*    ap-south-1
002510     05  FILLER             PIC X(15)      VALUE 'ap-south-1'.
002520     05  FILLER             PIC X(15)      VALUE 'Mumbai'.
002530     05  FILLER             PIC X(15)      VALUE 'India'.
002540     05  FILLER             PIC 9(4)V99    VALUE 0708.00.
002550     05  FILLER             PIC 9(3)V9     VALUE 20.0.
002560*    sa-east-1
002570     05  FILLER             PIC X(15)      VALUE 'sa-east-1'.
002580     05  FILLER             PIC X(15)      VALUE 'Sao Paulo'.
002590     05  FILLER             PIC X(15)      VALUE 'Brazil'.
002600     05  FILLER             PIC 9(4)V99    VALUE 0075.00.
002610     05  FILLER             PIC 9(3)V9     VALUE 85.0.
002620*
002630 01  WS-CARBON-TABLE REDEFINES WS-CARBON-TABLE-DATA.
002640     05  WS-CARBON-ENTRY OCCURS 18 TIMES
002650                         INDEXED BY WS-CARBON-IDX.
002660         10  WS-CARBON-REGION-CODE  PIC X(15).
002670         10  WS-CARBON-REGION-NAME  PIC X(15).
002680         10  WS-CARBON-COUNTRY      PIC X(15).
002690         10  WS-CARBON-GCO2-KWH     PIC 9(4)V99.
002700         10  WS-CARBON-RENEWABLE-PCT PIC 9(3)V9.
002710*
002720*--------------------------------------------------------------*
002730*    PRICE-TABLE - base hourly USD price, 15 instance types.
002740*--------------------------------------------------------------*
002750*
002760 01  WS-PRICE-TABLE-DATA.
002770*    t3.micro
002780     05  FILLER             PIC X(12)      VALUE 't3.micro'.
002790     05  FILLER             PIC 9(3)V9(4)  VALUE 000.0104.
002800*    t3.small
002810     05  FILLER             PIC X(12)      VALUE 't3.small'.
002820     05  FILLER             PIC 9(3)V9(4)  VALUE 000.0208.
002830*    t3.medium
002840     05  FILLER             PIC X(12)      VALUE 't3.medium'.
002850     05  FILLER             PIC 9(3)V9(4)  VALUE 000.0416.
002860*    t3.large
002870     05  FILLER             PIC X(12)      VALUE 't3.large'.
002880     05  FILLER             PIC 9(3)V9(4)  VALUE 000.0832.
002890*    t3.xlarge
002900     05  FILLER             PIC X(12)      VALUE 't3.xlarge'.
002910     05  FILLER             PIC 9(3)V9(4)  VALUE 000.1664.
002920*    m5.large
002930     05  FILLER             PIC X(12)      VALUE 'm5.large'.
002940     05  FILLER             PIC 9(3)V9(4)  VALUE 000.0960.
002950*    m5.xlarge
002960     05  FILLER             PIC X(12)      VALUE 'm5.xlarge'.
002970     05  FILLER             PIC 9(3)V9(4)  VALUE 000.1920.
002980*    m5.2xlarge
002990     05  FILLER             PIC X(12)      VALUE 'm5.2xlarge'.
003000     05  FILLER             PIC 9(3)V9(4)  VALUE 000.3840.
003010*    m5.4xlarge
003020     05  FILLER             PIC X(12)      VALUE 'm5.4xlarge'.
003030     05  FILLER             PIC 9(3)V9(4)  VALUE 000.7680.
003040*    c5.large
003050     05  FILLER             PIC X(12)      VALUE 'c5.large'.
003060     05  FILLER             PIC 9(3)V9(4)  VALUE 000.0850.
003070*    c5.xlarge
003080     05  FILLER             PIC X(12)      VALUE 'c5.xlarge'.
003090     05  FILLER             PIC 9(3)V9(4)  VALUE 000.1700.
003100*    c5.2xlarge
003110     05  FILLER             PIC X(12)      VALUE 'c5.2xlarge'.
003120     05  FILLER             PIC 9(3)V9(4)  VALUE 000.3400.
003130*    r5.large
003140     05  FILLER             PIC X(12)      VALUE 'r5.large'.
003150     05  FILLER             PIC 9(3)V9(4)  VALUE 000.1260.
003160*    r5.xlarge
003170     05  FILLER             PIC X(12)      VALUE 'r5.xlarge'.
003180     05  FILLER             PIC 9(3)V9(4)  VALUE 000.2520.
003190*    r5.2xlarge
003200     05  FILLER             PIC X(12)      VALUE 'r5.2xlarge'.
003210     05  FILLER             PIC 9(3)V9(4)  VALUE 000.5040.
003220*
003230 01  WS-PRICE-TABLE REDEFINES WS-PRICE-TABLE-DATA.
003240     05  WS-PRICE-ENTRY OCCURS 15 TIMES
003250                        INDEXED BY WS-PRICE-IDX.
003260         10  WS-PRICE-TYPE          PIC X(12).
003270         10  WS-PRICE-BASE-USD-HR   PIC 9(3)V9(4).
003280*
003290*--------------------------------------------------------------*
003300*    MULT-TABLE - regional price multiplier, 18 regions.
003310*    Unknown region defaults to 1.10 - see CRCSIM1
003320*    paragraph 400-CALC-REGION-COST.
003330*--------------------------------------------------------------*
003340*
003350 01  WS-MULT-TABLE-DATA.
003360*    us-east-1
003370     05  FILLER             PIC X(15)      VALUE 'us-east-1'.
003380     05  FILLER             PIC 9V99       VALUE 1.00.
003390*    us-east-2
003400     05  FILLER             PIC X(15)      VALUE 'us-east-2'.
003410     05  FILLER             PIC 9V99       VALUE 1.00.
003420*    us-west-1
003430     05  FILLER             PIC X(15)      VALUE 'us-west-1'.
003440     05  FILLER             PIC 9V99       VALUE 1.10.
003450*    us-west-2
003460     05  FILLER             PIC X(15)      VALUE 'us-west-2'.
003470     05  FILLER             PIC 9V99       VALUE 1.00.
003480*    ca-central-1
003490     05  FILLER             PIC X(15)      VALUE 'ca-central-1'.
003500     05  FILLER             PIC 9V99       VALUE 1.05.
003510*    eu-west-1
003520     05  FILLER             PIC X(15)      VALUE 'eu-west-1'.
003530     05  FILLER             PIC 9V99       VALUE 1.08.
003540*    eu-west-2
003550     05  FILLER             PIC X(15)      VALUE 'eu-west-2'.
003560     05  FILLER             PIC 9V99       VALUE 1.10.
003570*    eu-west-3
003580     05  FILLER             PIC X(15)      VALUE 'eu-west-3'.
003590     05  FILLER             PIC 9V99       VALUE 1.12.
003600*    eu-central-1
003610     05  FILLER             PIC X(15)      VALUE 'eu-central-1'.
003620     05  FILLER             PIC 9V99       VALUE 1.10.
003630*    eu-central-2
003640     05  FILLER             PIC X(15)      VALUE 'eu-central-2'.
003650     05  FILLER             PIC 9V99       VALUE 1.18.
003660*    eu-north-1
003670     05  FILLER             PIC X(15)      VALUE 'eu-north-1'.
003680     05  FILLER             PIC 9V99       VALUE 1.05.
003690*    eu-south-1
003700     05  FILLER             PIC X(15)      VALUE 'eu-south-1'.
003710     05  FILLER             PIC 9V99       VALUE 1.12.
003720*    ap-northeast-1
003730     05  FILLER             PIC X(15)      VALUE 'ap-northeast-1'.
003740     05  FILLER             PIC 9V99       VALUE 1.20.
003750*    ap-northeast-2
003760     05  FILLER             PIC X(15)      VALUE 'ap-northeast-2'.
003770     05  FILLER             PIC 9V99       VALUE 1.18.
003780*    ap-southeast-1
003790     05  FILLER             PIC X(15)      VALUE 'ap-southeast-1'.
003800     05  FILLER             PIC 9V99       VALUE 1.12.
003810*    ap-southeast-2
003820     05  FILLER             PIC X(15)      VALUE 'ap-southeast-2'.
003830     05  FILLER             PIC 9V99       VALUE 1.15.
003840*    ap-south-1
003850     05  FILLER             PIC X(15)      VALUE 'ap-south-1'.
003860     05  FILLER             PIC 9V99       VALUE 1.05.
003870*    sa-east-1
003880     05  FILLER             PIC X(15)      VALUE 'sa-east-1'.
003890     05  FILLER             PIC 9V99       VALUE 1.45.
003900*
003910 01  WS-MULT-TABLE REDEFINES WS-MULT-TABLE-DATA.
003920     05  WS-MULT-ENTRY OCCURS 18 TIMES
003930                       INDEXED BY WS-MULT-IDX.
003940         10  WS-MULT-REGION-CODE    PIC X(15).
003950         10  WS-MULT-PRICE-MULT     PIC 9V99.
003960*
003970*--------------------------------------------------------------*
003980*    EQUIVALENCY-FACTORS and other single-value constants.
003990*--------------------------------------------------------------*
004000*
004010 01  WS-UNKNOWN-REGION-MULT    PIC 9V99       VALUE 1.10.
004020 01  WS-EQUIV-FACTORS.
004030     05  WS-CAR-KM-PER-KG      PIC 9V9        VALUE 4.0.
004040     05  WS-TREE-MONTHS-PER-KG PIC 9V99       VALUE 0.83.
004050     05  WS-PHONE-CHG-PER-KG   PIC 999        VALUE 120.
004060     05  FILLER                PIC X(6).
