000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      CRCWEQV.cpy
000140*      CarbonShift Region Comparison batch - yearly-savings
000150*      equivalency work area.  Not a file record; passed
000160*      between CRCSIM1 and CRCSIM3 in the LINKAGE SECTION.
000170*               @BANNER_END@
000180*
000190*--------------------------------------------------------------*
000200*
000210* AMENDMENT HISTORY
000220*
000230*      DATE       AUTHOR        DESCRIPTION
000240*      02/14/89   P.OKONKWO     ORIGINAL LAYOUT.
000250*
000260 01  EQ-EQUIVALENCIES.
000270     05  EQ-REQUEST-ID              PIC X(8).
000280*
000290*    12 x (current minus best-carbon) monthly KG, 1 decimal.
000300*
000310     05  EQ-YEARLY-SAVINGS-KG       PIC S9(7)V9.
000320*
000330*    EQ-YEARLY-SAVINGS-KG converted by the factors in
000340*    CRCWTABS, each rounded to the nearest whole unit.
000350*
000360     05  EQ-CAR-KM-SAVED            PIC S9(9).
000370     05  EQ-TREE-MONTHS             PIC S9(7).
000380     05  EQ-SMARTPHONE-CHARGES      PIC S9(9).
000390     05  FILLER                     PIC X(9).
