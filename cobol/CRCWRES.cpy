000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      CRCWRES.cpy
000140*      CarbonShift Region Comparison batch - region result
000150*      record layout (SIMRESF) and the matching in-storage
000160*      work table built by CRCSIM1 for one request.
000170*               @BANNER_END@
000180*
000190*--------------------------------------------------------------*
000200*
000210* AMENDMENT HISTORY
000220*
000230*      DATE       AUTHOR        DESCRIPTION
000240*      02/14/89   P.OKONKWO     ORIGINAL LAYOUT.
000250*      09/02/91   L.VARGAS      ADDED RR-IS-LOWEST-COST AND
000260*                               RR-COST-SAVINGS-* PER CSRC-0118.
000270*
000280*    SIMRESF output record - one written per region, per
000290*    request, current region first then the other 17 in
000300*    ascending CARBON-KG order.
000310*
000320 01  RR-RESULT-REC.
000330     05  RR-REQUEST-ID              PIC X(8).
000340     05  RR-REGION-CODE             PIC X(15).
000350     05  RR-REGION-NAME             PIC X(15).
000360     05  RR-COUNTRY                 PIC X(15).
000370     05  RR-CARBON-GCO2-KWH         PIC 9(4)V99.
000380     05  RR-POWER-KWH               PIC 9(7)V99.
000390     05  RR-CARBON-KG               PIC 9(7)V99.
000400     05  RR-MONTHLY-COST-USD        PIC 9(7)V99.
000410     05  RR-IS-CURRENT              PIC X.
000420     05  RR-IS-LOWEST-CARBON        PIC X.
000430     05  RR-IS-LOWEST-COST          PIC X.
000440     05  RR-CARBON-SAVINGS-KG       PIC S9(7)V99.
000450     05  RR-COST-SAVINGS-USD        PIC S9(7)V99.
000460     05  RR-CARBON-SAVINGS-PCT      PIC S9(3)V9.
000470     05  RR-COST-SAVINGS-PCT        PIC S9(3)V9.
000480     05  FILLER                     PIC X(5).
000490*
000500*    Working table: all 18 regions for the request currently
000510*    in process, built by 350-CALC-ALL-REGIONS, flagged and
000520*    sorted by 500-DETERMINE-BEST-REGIONS / 600-SORT-REGION-
000530*    RESULTS, then unloaded to SIMRESF one entry at a time by
000540*    650-WRITE-RESULTS-RECS.  Money and emissions are carried
000550*    here as COMP-3 so intermediate arithmetic does not lose
000560*    precision before the final ROUNDED move to RR-RESULT-REC.
000570*
000580 01  WT-RESULT-TABLE.
000590     05  WT-RESULT-ENTRY OCCURS 18 TIMES
000600                         INDEXED BY WT-RESULT-IDX.
000610         10  WT-REGION-CODE         PIC X(15).
000620         10  WT-REGION-NAME         PIC X(15).
000630         10  WT-COUNTRY             PIC X(15).
000640         10  WT-CARBON-GCO2-KWH     PIC S9(4)V99   COMP-3.
000650         10  WT-POWER-KWH           PIC S9(7)V99   COMP-3.
000660         10  WT-CARBON-KG           PIC S9(7)V99   COMP-3.
000670         10  WT-MONTHLY-COST-USD    PIC S9(7)V9999 COMP-3.
000680         10  WT-IS-CURRENT          PIC X.
000690         10  WT-IS-LOWEST-CARBON    PIC X.
000700         10  WT-IS-LOWEST-COST      PIC X.
000710         10  WT-CARBON-SAVINGS-KG   PIC S9(7)V99   COMP-3.
000720         10  WT-COST-SAVINGS-USD    PIC S9(7)V99   COMP-3.
000730         10  WT-CARBON-SAVINGS-PCT  PIC S9(3)V9    COMP-3.
000740         10  WT-COST-SAVINGS-PCT    PIC S9(3)V9    COMP-3.
000750*
000760*    Alternate view used only by 600-SORT-REGION-RESULTS to
000770*    exchange two entries with a single MOVE when the bubble
000780*    sort on WT-CARBON-KG swaps them.
000790*
000800 01  WT-RESULT-SWAP REDEFINES WT-RESULT-TABLE.
000810     05  WT-SWAP-ENTRY OCCURS 18 TIMES
000820                        PIC X(84).
